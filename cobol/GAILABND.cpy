000100******************************************************************
000200*    GAILABND  -  PARAGRAPH TRACE AND ABEND MESSAGE WORK AREA     *
000300*                                                                  *
000400*    PARA-NAME IS SET AT THE TOP OF EVERY PARAGRAPH SO THE        *
000500*    ABEND ROUTINE CAN REPORT WHERE THE JOB DIED.  ABEND-REC IS   *
000600*    WRITTEN TO SYSOUT BEFORE THE FORCED DIVIDE-BY-ZERO.          *
000700*                                                                  *
000800*    R. HALVORSEN   03/14/91   ORIGINAL LAYOUT, LIFTED FROM THE   *
000900*                              DAILY-EDIT COPYBOOK OF THE SAME    *
001000*                              NAME IN THE BILLING SUBSYSTEM      *
001100******************************************************************
001200 01  PARA-NAME                  PIC X(20) VALUE SPACES.
001300 01  ABEND-REC.
001400     05  FILLER                 PIC X(6)  VALUE "ABEND-".
001500     05  ABEND-PARA             PIC X(20) VALUE SPACES.
001600     05  FILLER                 PIC X(2)  VALUE "- ".
001700     05  ABEND-REASON           PIC X(40) VALUE SPACES.
001800     05  FILLER                 PIC X(62) VALUE SPACES.
001900 01  ZERO-VAL                   PIC 9(1) COMP-3 VALUE 0.
002000 01  ONE-VAL                    PIC 9(1) COMP-3 VALUE 1.
