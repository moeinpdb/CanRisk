000100       IDENTIFICATION DIVISION.
000110******************************************************************
000120       PROGRAM-ID.  GAILEXP.
000130       AUTHOR. R. HALVORSEN.
000140       INSTALLATION. COBOL DEVELOPMENT CENTER.
000150       DATE-WRITTEN. 03/21/91.
000160       DATE-COMPILED. 03/21/91.
000170       SECURITY. NON-CONFIDENTIAL.
000180*
000190*    THIS SHOP'S COMPILER HAS NO INTRINSIC EXP FUNCTION, SO THE
000200*    RISK CALCULATOR CALLS THIS ROUTINE FOR E**X.  ARGUMENT RANGE
000210*    NEEDED BY GAILCALC IS ALWAYS (-30 < X < 1), SO A STRAIGHT
000220*    MACLAURIN SERIES WITH ARGUMENT HALVING CONVERGES WELL INSIDE
000230*    30 TERMS - NO NEED FOR A FANCIER RANGE-REDUCTION SCHEME.
000240*
000250*    R. HALVORSEN   03/21/91   ORIGINAL ROUTINE
000260*    C. OKAFOR      09/09/98   Y2K DATE-FIELD SCRUB - NO CHANGE
000270*                              TO THIS MODULE, LOGGED PER PROJECT
000280*                              STANDARD              CR-4200
000290*    D. PRATT       06/02/04   WIDENED HALVING COUNT FROM 4 TO 6
000300*                              TO HOLD ACCURACY ON THE LONGEST
000310*                              LIFETIME PROJECTION INTERVALS
000320*                              (AGE 35 TO 85)        CR-5190
000330******************************************************************
000340
000350       ENVIRONMENT DIVISION.
000360       CONFIGURATION SECTION.
000370       SOURCE-COMPUTER. IBM-390.
000380       OBJECT-COMPUTER. IBM-390.
000390       INPUT-OUTPUT SECTION.
000400
000410       DATA DIVISION.
000420       FILE SECTION.
000430
000440       WORKING-STORAGE SECTION.
000450       01  MISC-FIELDS.
000460           05  HALF-ARG             PIC S9(3)V9(12) COMP-3.
000470           05  TERM                 PIC S9(3)V9(12) COMP-3.
000480           05  TERM-X REDEFINES TERM     PIC X(8).
000490           05  SUM-SERIES           PIC S9(3)V9(12) COMP-3.
000500           05  SUM-SERIES-X REDEFINES SUM-SERIES PIC X(8).
000510           05  PART-RESULT          PIC S9(3)V9(12) COMP-3.
000520*    PACKED-BYTE OVERLAYS ABOVE - LETS YOU EYEBALL TERM, THE
000530*    RUNNING SERIES SUM AND THE SQUARE-BACK-UP RESULT IN A
000540*    DUMP WITHOUT UNPACKING THEM BY HAND.
000550           05  PART-RESULT-X REDEFINES PART-RESULT PIC X(8).
000560           05  HALVE-SUB            PIC 9(2) COMP.
000570           05  TERM-SUB             PIC 9(2) COMP.
000580           05  HALVE-COUNT          PIC 9(2) COMP VALUE 6.
000590           05  TERM-COUNT           PIC 9(2) COMP VALUE 24.
000600           05  FILLER               PIC X(2).
000610
000620       LINKAGE SECTION.
000630       01  EXP-ARGUMENT             PIC S9(3)V9(12) COMP-3.
000640       01  EXP-RESULT               PIC S9(3)V9(12) COMP-3.
000650
000660       PROCEDURE DIVISION USING EXP-ARGUMENT, EXP-RESULT.
000670       000-COMPUTE-EXP.
000680*    REDUCE THE ARGUMENT BY REPEATED HALVING SO THE SERIES
000690*    CONVERGES FAST, THEN SQUARE THE PARTIAL RESULT BACK UP.
000700           COMPUTE HALF-ARG =
000710               EXP-ARGUMENT / (2 ** HALVE-COUNT).
000720
000730           MOVE 1 TO SUM-SERIES.
000740           MOVE 1 TO TERM.
000750           PERFORM 100-ADD-TERM THRU 100-EXIT
000760               VARYING TERM-SUB FROM 1 BY 1
000770               UNTIL TERM-SUB > TERM-COUNT.
000780
000790           MOVE SUM-SERIES TO PART-RESULT.
000800           PERFORM 200-SQUARE-BACK-UP THRU 200-EXIT
000810               VARYING HALVE-SUB FROM 1 BY 1
000820               UNTIL HALVE-SUB > HALVE-COUNT.
000830
000840           MOVE PART-RESULT TO EXP-RESULT.
000850           GOBACK.
000860
000870       100-ADD-TERM.
000880           COMPUTE TERM = TERM * HALF-ARG / TERM-SUB.
000890           ADD TERM TO SUM-SERIES.
000900       100-EXIT.
000910           EXIT.
000920
000930       200-SQUARE-BACK-UP.
000940           COMPUTE PART-RESULT = PART-RESULT * PART-RESULT.
000950       200-EXIT.
000960           EXIT.
