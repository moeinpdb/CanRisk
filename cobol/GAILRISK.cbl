000100       IDENTIFICATION DIVISION.
000110*****************************************************************
000120       PROGRAM-ID.  GAILRISK.
000130       AUTHOR. R. HALVORSEN.
000140       INSTALLATION. COBOL DEVELOPMENT CENTER.
000150       DATE-WRITTEN. 04/02/91.
000160       DATE-COMPILED. 04/02/91.
000170       SECURITY. NON-CONFIDENTIAL.
000180*
000190*REMARKS.
000200*
000210*          THIS PROGRAM EDITS A BATCH OF BREAST-CANCER RISK
000220*          QUESTIONNAIRES PRODUCED BY THE SCREENING CLINIC
000230*          DATA-ENTRY SYSTEM.
000240*
000250*          FOR EVERY QUESTIONNAIRE IT VALIDATES THE ANSWERS, CALLS
000260*          GAILMAP TO RECODE THEM AND GAILCALC TO RUN THE GAIL
000270*          MODEL V2 (BCRA) AT TWO RISK HORIZONS (5-YEAR AND
000280*          LIFETIME), CATEGORIZES THE PATIENT'S RISK AND PRINTS A
000290*          RECOMMENDATION LIST, WRITES AN ASSESSMENT RECORD FOR
000300*          THE COUNSELING SYSTEM DOWNSTREAM, AND PRINTS THE
000310*          REGISTER REPORT WITH RUN-LEVEL CONTROL TOTALS.
000320*
000330*          INPUT FILE              -   DDS0001.QDATA
000340*
000350*          OUTPUT FILE PRODUCED    -   DDS0001.ASSESSOUT
000360*
000370*          REGISTER REPORT        -   DDS0001.RISKRPT
000380*
000390*          DUMP FILE               -   SYSOUT
000400*
000410*    R. HALVORSEN   04/02/91   ORIGINAL ROUTINE
000420*    C. OKAFOR      11/09/98   ASIAN SUB-RACE REPORTING ON THE
000430*                              REGISTER HEADER LINE           CR-4471
000440*    C. OKAFOR      12/29/98   Y2K DATE-FIELD SCRUB - HDR-CENTURY IS
000450*                              NOW WINDOWED OFF WS-DATE-YY-2 INSTEAD
000460*                              OF BEING HARD-CODED "19"   CR-4200
000470*    D. PRATT       06/02/04   WIDENED THE CONTROL-TOTAL EDIT FIELDS
000480*                              ON THE REGISTER REPORT (TOT-READ-O,
000490*                              TOT-VALID-O, TOT-REJECT-O, TOT-LOW-O,
000500*                              TOT-MEDIUM-O, TOT-HIGH-O) FROM SIX
000510*                              DIGIT POSITIONS TO SEVEN SO THEY HOLD
000520*                              ALL OF RECORDS-READ/VALID/REJECTED -
000530*                              A RUN PAST 999,999 QUESTIONNAIRES WAS
000540*                              DROPPING ITS HIGH-ORDER DIGIT ON THE
000550*                              PRINTED TOTALS LINE        CR-5190
000560*    B. OSEI        09/14/05   QD-STATUS-NUM WAS DECLARED BUT NEVER
000570*                              TESTED - 900-READ-QDATA NOW ABENDS
000580*                              ON A HARD QDATA READ ERROR INSTEAD
000590*                              OF LOOPING ON AT END FOREVER. ALSO
000600*                              DROPPED 1000-ABEND-RTN'S HARD-CODED
000610*                              "EMPTY QUESTIONNAIRE FILE" REASON SO
000620*                              THIS NEW ABEND PATH'S OWN REASON
000630*                              TEXT SURVIVES TO THE SYSOUT DUMP
000640*                              RECORD                     CR-5344
000650*****************************************************************
000660
000670       ENVIRONMENT DIVISION.
000680       CONFIGURATION SECTION.
000690       SOURCE-COMPUTER. IBM-390.
000700       OBJECT-COMPUTER. IBM-390.
000710       SPECIAL-NAMES.
000720           C01 IS NEXT-PAGE.
000730
000740       INPUT-OUTPUT SECTION.
000750       FILE-CONTROL.
000760           SELECT SYSOUT
000770           ASSIGN TO UT-S-SYSOUT
000780             ORGANIZATION IS SEQUENTIAL.
000790
000800           SELECT QDATA
000810           ASSIGN TO UT-S-QDATA
000820             ACCESS MODE IS SEQUENTIAL
000830             FILE STATUS IS QD-STATUS.
000840
000850           SELECT ASSESSOUT
000860           ASSIGN TO UT-S-ASSESSOUT
000870             ACCESS MODE IS SEQUENTIAL
000880             FILE STATUS IS AO-STATUS.
000890
000900           SELECT RISKRPT
000910           ASSIGN TO UT-S-RISKRPT
000920             ACCESS MODE IS SEQUENTIAL
000930             FILE STATUS IS RR-STATUS.
000940
000950       DATA DIVISION.
000960       FILE SECTION.
000970       FD  SYSOUT
000980           RECORDING MODE IS F
000990           LABEL RECORDS ARE STANDARD
001000           RECORD CONTAINS 130 CHARACTERS
001010           BLOCK CONTAINS 0 RECORDS
001020           DATA RECORD IS SYSOUT-REC.
001030       01  SYSOUT-REC  PIC X(130).
001040
001050*    THIS FILE IS PASSED IN FROM THE SCREENING CLINIC DATA-ENTRY
001060*    SYSTEM - ONE RECORD PER PATIENT QUESTIONNAIRE, ARRIVAL ORDER.
001070       FD  QDATA
001080           RECORDING MODE IS F
001090           LABEL RECORDS ARE STANDARD
001100           RECORD CONTAINS 36 CHARACTERS
001110           BLOCK CONTAINS 0 RECORDS
001120           DATA RECORD IS QDATA-REC.
001130       01  QDATA-REC                   PIC X(36).
001140
001150*    ONE ASSESSMENT RECORD WRITTEN FOR EVERY QUESTIONNAIRE READ,
001160*    VALID OR REJECTED - PICKED UP BY THE PATIENT COUNSELING SYSTEM.
001170       FD  ASSESSOUT
001180           RECORDING MODE IS F
001190           LABEL RECORDS ARE STANDARD
001200           RECORD CONTAINS 88 CHARACTERS
001210           BLOCK CONTAINS 0 RECORDS
001220           DATA RECORD IS ASSESSOUT-REC.
001230       01  ASSESSOUT-REC               PIC X(88).
001240
001250       FD  RISKRPT
001260           RECORDING MODE IS F
001270           LABEL RECORDS ARE STANDARD
001280           RECORD CONTAINS 132 CHARACTERS
001290           BLOCK CONTAINS 0 RECORDS
001300           DATA RECORD IS RPT-REC.
001310       01  RPT-REC                     PIC X(132).
001320
001330       WORKING-STORAGE SECTION.
001340       01  FILE-STATUS-CODES.
001350           05  QD-STATUS               PIC X(2).
001360               88  QD-EOF              VALUE "10".
001370           05  AO-STATUS               PIC X(2).
001380           05  RR-STATUS               PIC X(2).
001390           05  FILLER                  PIC X(2) VALUE SPACES.
001400
001410*    NUMERIC OVERLAY OF THE QDATA FILE-STATUS BYTES SO 900-READ-QDATA
001420*    CAN TELL A HARD I/O ERROR FROM A NORMAL END-OF-FILE.
001430       01  QD-STATUS-NUM REDEFINES QD-STATUS  PIC 9(2).
001440
001450       COPY GAILQREC.
001460       COPY GAILAREC.
001470       COPY GAILABND.
001480
001490       01  FLAGS-AND-SWITCHES.
001500           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
001510               88  NO-MORE-DATA        VALUE "N".
001520           05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
001530               88  RECORD-ERROR-FOUND  VALUE "Y".
001540               88  VALID-RECORD        VALUE "N".
001550           05  FILLER                  PIC X(02) VALUE SPACES.
001560
001570       01  WS-REJECT-REASON            PIC X(20) VALUE SPACES.
001580
001590       01  WORK-AGES.
001600           05  WS-CURRENT-AGE          PIC 9(2) COMP.
001610           05  WS-PROJ-AGE-5YR         PIC 9(2) COMP.
001620           05  WS-PROJ-AGE-LIFE        PIC 9(2) COMP.
001630           05  FILLER                  PIC X(02) VALUE SPACES.
001640
001650       01  WS-MAP-IN-REC.
001660           05  WS-MI-RACE              PIC 9(2).
001670           05  WS-MI-SUB-RACE          PIC 9(2).
001680           05  WS-MI-EVER-BIOPSY       PIC X(1).
001690           05  WS-MI-NUM-BIOPSIES      PIC 9(2).
001700           05  WS-MI-HYPERPLASIA       PIC X(1).
001710           05  WS-MI-AGE-MENARCHE      PIC 9(2).
001720           05  WS-MI-AGE-FIRST-BIRTH   PIC 9(2).
001730           05  WS-MI-NUM-RELATIVES     PIC 9(2).
001740           05  FILLER                  PIC X(02) VALUE SPACES.
001750
001760       01  WS-MAP-OUT-CODES.
001770           05  WS-MO-MENARCHE-CODE     PIC 9(2) COMP-3.
001780           05  WS-MO-FIRSTBIRTH-CODE   PIC 9(2) COMP-3.
001790           05  WS-MO-BIOPSY-CODE       PIC 9(2) COMP-3.
001800           05  WS-MO-NUMBIOPSY-CODE    PIC 9(2) COMP-3.
001810           05  WS-MO-HYPERPLASIA-CODE  PIC 9(2) COMP-3.
001820           05  WS-MO-RELATIVES-CODE    PIC 9(2) COMP-3.
001830           05  WS-MO-FINAL-RACE        PIC 9(2) COMP-3.
001840           05  FILLER                  PIC X(02) VALUE SPACES.
001850
001860       01  WS-CALC-IN-REC.
001870           05  WS-CI-RISK-INDEX        PIC 9(1).
001880           05  WS-CI-CURRENT-AGE       PIC 9(2).
001890           05  WS-CI-PROJ-AGE          PIC 9(2).
001900           05  WS-CI-RACE              PIC 9(2).
001910           05  WS-CI-MENARCHE-CODE     PIC 9(2).
001920           05  WS-CI-FIRSTBIRTH-CODE   PIC 9(2).
001930           05  WS-CI-BIOPSY-CODE       PIC 9(2).
001940           05  WS-CI-NUMBIOPSY-CODE    PIC 9(2).
001950           05  WS-CI-HYPERPLASIA-CODE  PIC 9(2).
001960           05  WS-CI-RELATIVES-CODE    PIC 9(2).
001970           05  FILLER                  PIC X(02) VALUE SPACES.
001980
001990       01  WS-CALC-OUT-REC.
002000           05  WS-CO-RISK              PIC 9(1)V9(9) COMP-3.
002010           05  WS-CO-RETURN-CD         PIC 9(2) COMP.
002020           05  FILLER                  PIC X(02) VALUE SPACES.
002030
002040       01  WORK-RISK-RESULTS.
002050           05  WS-ABS-RISK-5YR         PIC 9(1)V9(9) COMP-3.
002060           05  WS-AVG-RISK-5YR         PIC 9(1)V9(9) COMP-3.
002070           05  WS-REL-RISK-5YR         PIC 9(3)V9(6) COMP-3.
002080           05  WS-ABS-RISK-LIFE        PIC 9(1)V9(9) COMP-3.
002090           05  WS-AVG-RISK-LIFE        PIC 9(1)V9(9) COMP-3.
002100           05  WS-REL-RISK-LIFE        PIC 9(3)V9(6) COMP-3.
002110           05  FILLER                  PIC X(02) VALUE SPACES.
002120
002130       01  WS-RECOMMEND-TABLE.
002140           05  WS-RECOMMEND-CODE OCCURS 12 TIMES PIC X(3).
002150           05  FILLER                  PIC X(02) VALUE SPACES.
002160       01  WS-RECOMMEND-COUNT          PIC 9(2) COMP.
002170       01  WS-TEMP-CODE                PIC X(3).
002180       01  WS-RECOMMEND-SUB            PIC 9(2) COMP.
002190       01  WS-RECOMMEND-LINE           PIC X(96) VALUE SPACES.
002200
002210*    CHARACTER-ARRAY OVERLAY OF THE RECOMMENDATION TEXT BUFFER -
002220*    KEPT FROM THE OLD PRINT-LINE-SCRUBBER COPYBOOK HABIT OF
002230*    EYEBALLING A BUFFER ONE BYTE AT A TIME WHEN DEBUGGING A RUN.
002240       01  WS-RECOMMEND-CHARS REDEFINES WS-RECOMMEND-LINE.
002250           05  WS-RC-CHAR OCCURS 96 TIMES PIC X(1).
002260       01  WS-LINE-POS                 PIC 9(3) COMP.
002270
002280       01  COUNTERS-AND-ACCUMULATORS.
002290           05  RECORDS-READ            PIC 9(7) COMP.
002300           05  RECORDS-VALID           PIC 9(7) COMP.
002310           05  RECORDS-REJECTED        PIC 9(7) COMP.
002320           05  COUNT-LOW               PIC 9(7) COMP.
002330           05  COUNT-MEDIUM            PIC 9(7) COMP.
002340           05  COUNT-HIGH              PIC 9(7) COMP.
002350           05  WS-SUM-ABS-RISK-5YR     PIC 9(7)V9(9) COMP-3.
002360           05  WS-MEAN-ABS-RISK-5YR    PIC 9(1)V9(6) COMP-3.
002370           05  WS-PAGES                PIC 9(3) COMP VALUE 0.
002380           05  WS-LINES                PIC 9(3) COMP VALUE 0.
002390           05  FILLER                  PIC X(02) VALUE SPACES.
002400
002410*    STANDALONE RUN-DATE ITEM, CARRIED AT THE 77-LEVEL THE SAME WAY
002420*    THE DAILY-EDIT SHOP COPYBOOK DOES IT - NOT PART OF ANY RECORD.
002430       77  WS-DATE                     PIC 9(6).
002440       77  WS-DATE-YY REDEFINES WS-DATE.
002450           05  WS-DATE-YY-2            PIC 9(2).
002460           05  WS-DATE-MM              PIC 9(2).
002470           05  WS-DATE-DD              PIC 9(2).
002480
002490       01  WS-HDR-REC.
002500           05  FILLER                  PIC X(1)  VALUE SPACE.
002510           05  HDR-MM-O                PIC 99.
002520           05  FILLER                  PIC X(1)  VALUE "/".
002530           05  HDR-DD-O                PIC 99.
002540           05  FILLER                  PIC X(1)  VALUE "/".
002550           05  HDR-CENTURY              PIC X(2) VALUE "19".
002560           05  HDR-YY-O                PIC 99.
002570           05  FILLER                  PIC X(16) VALUE SPACES.
002580           05  FILLER                  PIC X(48) VALUE
002590               "GAIL MODEL RISK ASSESSMENT REGISTER".
002600           05  FILLER                  PIC X(14) VALUE "PAGE NUMBER:".
002610           05  PAGE-NBR-O              PIC ZZ9.
002620           05  FILLER                  PIC X(34) VALUE SPACES.
002630
002640       01  WS-COLM-HDR-REC.
002650           05  FILLER                  PIC X(8)  VALUE "PAT-ID".
002660           05  FILLER                  PIC X(6)  VALUE "AGE".
002670           05  FILLER                  PIC X(8)  VALUE "RACE".
002680           05  FILLER                  PIC X(14) VALUE "5YR ABS PCT".
002690           05  FILLER                  PIC X(12) VALUE "5YR REL RSK".
002700           05  FILLER                  PIC X(14) VALUE "LIFE ABS PCT".
002710           05  FILLER                  PIC X(10) VALUE "CATEGORY".
002720           05  FILLER                  PIC X(48) VALUE SPACES.
002730
002740       01  WS-BLANK-LINE.
002750           05  FILLER                  PIC X(132) VALUE SPACES.
002760
002770       01  WS-DETAIL-LINE.
002780           05  DTL-PATIENT-ID-O        PIC 9(6).
002790           05  FILLER                  PIC X(4)  VALUE SPACES.
002800           05  DTL-AGE-O               PIC Z9.
002810           05  FILLER                  PIC X(6)  VALUE SPACES.
002820           05  DTL-RACE-O              PIC Z9.
002830           05  FILLER                  PIC X(8)  VALUE SPACES.
002840           05  DTL-ABS-5YR-PCT-O       PIC Z9.99.
002850           05  FILLER                  PIC X(8)  VALUE SPACES.
002860           05  DTL-REL-5YR-O           PIC ZZ9.99.
002870           05  FILLER                  PIC X(5)  VALUE SPACES.
002880           05  DTL-ABS-LIFE-PCT-O      PIC Z9.99.
002890           05  FILLER                  PIC X(8)  VALUE SPACES.
002900           05  DTL-CATEGORY-O          PIC X(6).
002910           05  FILLER                  PIC X(50) VALUE SPACES.
002920
002930       01  WS-REJECT-LINE.
002940           05  FILLER                  PIC X(3)  VALUE "** ".
002950           05  RJ-PATIENT-ID-O         PIC 9(6).
002960           05  FILLER                  PIC X(3)  VALUE " - ".
002970           05  RJ-REASON-O             PIC X(20).
002980           05  FILLER                  PIC X(100) VALUE SPACES.
002990
003000       01  WS-RECOMMEND-HDR-LINE.
003010           05  FILLER                  PIC X(16) VALUE
003020               "  RECOMMENDED: ".
003030           05  RECOMMEND-TEXT-O        PIC X(96).
003040           05  FILLER                  PIC X(20) VALUE SPACES.
003050
003060       01  WS-TOTALS-LINE-1.
003070           05  FILLER                  PIC X(20) VALUE
003080               "RECORDS READ . . . .".
003090           05  TOT-READ-O              PIC Z,ZZZ,ZZ9.
003100           05  FILLER                  PIC X(103) VALUE SPACES.
003110
003120       01  WS-TOTALS-LINE-2.
003130           05  FILLER                  PIC X(20) VALUE
003140               "RECORDS VALID . . . ".
003150           05  TOT-VALID-O             PIC Z,ZZZ,ZZ9.
003160           05  FILLER                  PIC X(10) VALUE SPACES.
003170           05  FILLER                  PIC X(20) VALUE
003180               "RECORDS REJECTED . .".
003190           05  TOT-REJECT-O            PIC Z,ZZZ,ZZ9.
003200           05  FILLER                  PIC X(64) VALUE SPACES.
003210
003220       01  WS-TOTALS-LINE-3.
003230           05  FILLER                  PIC X(20) VALUE
003240               "LOW CATEGORY . . . .".
003250           05  TOT-LOW-O               PIC Z,ZZZ,ZZ9.
003260           05  FILLER                  PIC X(10) VALUE SPACES.
003270           05  FILLER                  PIC X(20) VALUE
003280               "MEDIUM CATEGORY . . ".
003290           05  TOT-MEDIUM-O            PIC Z,ZZZ,ZZ9.
003300           05  FILLER                  PIC X(10) VALUE SPACES.
003310           05  FILLER                  PIC X(20) VALUE
003320               "HIGH CATEGORY . . . ".
003330           05  TOT-HIGH-O              PIC Z,ZZZ,ZZ9.
003340           05  FILLER                  PIC X(25) VALUE SPACES.
003350
003360       01  WS-TOTALS-LINE-4.
003370           05  FILLER                  PIC X(34) VALUE
003380               "MEAN 5-YEAR ABSOLUTE RISK . . . .".
003390           05  TOT-MEAN-O              PIC 9.999999.
003400           05  FILLER                  PIC X(89) VALUE SPACES.
003410
003420       PROCEDURE DIVISION.
003430       000-HOUSEKEEPING.
003440           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003450           DISPLAY "******** BEGIN JOB GAILRISK ********".
003460           ACCEPT WS-DATE FROM DATE.
003470           INITIALIZE COUNTERS-AND-ACCUMULATORS.
003480           MOVE 1 TO WS-LINES.
003490           PERFORM 800-OPEN-FILES THRU 800-EXIT.
003500           PERFORM 900-READ-QDATA THRU 900-EXIT.
003510           IF NO-MORE-DATA
003520               MOVE "EMPTY QUESTIONNAIRE FILE" TO ABEND-REASON
003530               GO TO 1000-ABEND-RTN.
003540       000-EXIT.
003550           EXIT.
003560
003570       100-MAINLINE.
003580           PERFORM 200-PROCESS-ONE-RECORD THRU 200-EXIT
003590               UNTIL NO-MORE-DATA.
003600           PERFORM 999-CLEANUP THRU 999-EXIT.
003610           MOVE +0 TO RETURN-CODE.
003620           GOBACK.
003630
003640       200-PROCESS-ONE-RECORD.
003650           MOVE "200-PROCESS-ONE-RECORD" TO PARA-NAME.
003660           MOVE "N" TO ERROR-FOUND-SW.
003670           PERFORM 300-FIELD-EDITS THRU 300-EXIT.
003680           IF RECORD-ERROR-FOUND
003690               ADD 1 TO RECORDS-REJECTED
003700               PERFORM 620-BUILD-REJECT-ASSESSMENT THRU 620-EXIT
003710               PERFORM 750-WRITE-REJECT-LINE THRU 750-EXIT
003720           ELSE
003730               ADD 1 TO RECORDS-VALID
003740               PERFORM 400-MAP-AND-CALCULATE THRU 400-EXIT
003750               PERFORM 610-BUILD-VALID-ASSESSMENT THRU 610-EXIT
003760               PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
003770           PERFORM 900-READ-QDATA THRU 900-EXIT.
003780       200-EXIT.
003790           EXIT.
003800
003810       300-FIELD-EDITS.
003820           MOVE "300-FIELD-EDITS" TO PARA-NAME.
003830           MOVE SPACES TO WS-REJECT-REASON.
003840
003850           IF Q-CANCER-HIST-YES
003860               MOVE "CANCER HISTORY" TO WS-REJECT-REASON
003870               MOVE "Y" TO ERROR-FOUND-SW
003880               GO TO 300-EXIT.
003890
003900           IF Q-GENE-MUT-YES
003910               MOVE "GENETIC MUTATION" TO WS-REJECT-REASON
003920               MOVE "Y" TO ERROR-FOUND-SW
003930               GO TO 300-EXIT.
003940
003950           IF Q-AGE < 35 OR Q-AGE > 85
003960               MOVE "INVALID AGE" TO WS-REJECT-REASON
003970               MOVE "Y" TO ERROR-FOUND-SW
003980               GO TO 300-EXIT.
003990
004000           IF Q-RACE < 1 OR Q-RACE > 5
004010               MOVE "INVALID RACE" TO WS-REJECT-REASON
004020               MOVE "Y" TO ERROR-FOUND-SW
004030               GO TO 300-EXIT.
004040
004050           IF Q-SUB-RACE NOT = 0 AND NOT Q-RACE-ASIAN
004060               MOVE "SUB-RACE MISMATCH" TO WS-REJECT-REASON
004070               MOVE "Y" TO ERROR-FOUND-SW
004080               GO TO 300-EXIT.
004090
004100           IF Q-SUB-RACE NOT = 0 AND
004110              (Q-SUB-RACE < 7 OR Q-SUB-RACE > 12)
004120               MOVE "INVALID SUB-RACE" TO WS-REJECT-REASON
004130               MOVE "Y" TO ERROR-FOUND-SW
004140               GO TO 300-EXIT.
004150
004160           IF Q-AGE-MENARCHE < 7 OR Q-AGE-MENARCHE > 17
004170               MOVE "INVALID MENARCHE AGE" TO WS-REJECT-REASON
004180               MOVE "Y" TO ERROR-FOUND-SW
004190               GO TO 300-EXIT.
004200
004210           IF Q-AGE-FIRST-BIRTH NOT = 0 AND
004220              (Q-AGE-FIRST-BIRTH < 10 OR Q-AGE-FIRST-BIRTH > 54
004230               OR Q-AGE-FIRST-BIRTH NOT < Q-AGE)
004240               MOVE "BAD FIRST BIRTH AGE" TO WS-REJECT-REASON
004250               MOVE "Y" TO ERROR-FOUND-SW
004260               GO TO 300-EXIT.
004270
004280           IF Q-NUM-RELATIVES > 10
004290               MOVE "INVALID RELATIVES" TO WS-REJECT-REASON
004300               MOVE "Y" TO ERROR-FOUND-SW
004310               GO TO 300-EXIT.
004320
004330           IF Q-BIOPSY-NO AND Q-NUM-BIOPSIES > 0
004340               MOVE "BIOPSY CT MISMATCH" TO WS-REJECT-REASON
004350               MOVE "Y" TO ERROR-FOUND-SW
004360               GO TO 300-EXIT.
004370
004380           IF Q-BIOPSY-YES AND Q-NUM-BIOPSIES = 0
004390               MOVE "BIOPSY CT MISMATCH" TO WS-REJECT-REASON
004400               MOVE "Y" TO ERROR-FOUND-SW
004410               GO TO 300-EXIT.
004420
004430       300-EXIT.
004440           EXIT.
004450
004460       400-MAP-AND-CALCULATE.
004470           MOVE "400-MAP-AND-CALCULATE" TO PARA-NAME.
004480           MOVE Q-RACE            TO WS-MI-RACE.
004490           MOVE Q-SUB-RACE        TO WS-MI-SUB-RACE.
004500           MOVE Q-EVER-BIOPSY     TO WS-MI-EVER-BIOPSY.
004510           MOVE Q-NUM-BIOPSIES    TO WS-MI-NUM-BIOPSIES.
004520           MOVE Q-HYPERPLASIA     TO WS-MI-HYPERPLASIA.
004530           MOVE Q-AGE-MENARCHE    TO WS-MI-AGE-MENARCHE.
004540           MOVE Q-AGE-FIRST-BIRTH TO WS-MI-AGE-FIRST-BIRTH.
004550           MOVE Q-NUM-RELATIVES   TO WS-MI-NUM-RELATIVES.
004560           CALL "GAILMAP" USING WS-MAP-IN-REC, WS-MAP-OUT-CODES.
004570
004580           MOVE Q-AGE TO WS-CURRENT-AGE.
004590           COMPUTE WS-PROJ-AGE-5YR = WS-CURRENT-AGE + 5.
004600           COMPUTE WS-PROJ-AGE-LIFE = WS-CURRENT-AGE + 50.
004610           IF WS-PROJ-AGE-LIFE > 90
004620               MOVE 90 TO WS-PROJ-AGE-LIFE.
004630
004640           PERFORM 430-CALC-ABS-5YR   THRU 430-EXIT.
004650           PERFORM 440-CALC-AVG-5YR   THRU 440-EXIT.
004660           PERFORM 450-CALC-ABS-LIFE  THRU 450-EXIT.
004670           PERFORM 460-CALC-AVG-LIFE  THRU 460-EXIT.
004680           PERFORM 470-COMPUTE-RELATIVE-RISKS THRU 470-EXIT.
004690           PERFORM 480-CATEGORIZE     THRU 480-EXIT.
004700           PERFORM 485-BUILD-RECOMMENDATIONS THRU 485-EXIT.
004710
004720           ADD WS-ABS-RISK-5YR TO WS-SUM-ABS-RISK-5YR.
004730       400-EXIT.
004740           EXIT.
004750
004760       410-SET-UP-CALC-IN.
004770           MOVE WS-CURRENT-AGE           TO WS-CI-CURRENT-AGE.
004780           MOVE WS-MO-FINAL-RACE         TO WS-CI-RACE.
004790           MOVE WS-MO-MENARCHE-CODE      TO WS-CI-MENARCHE-CODE.
004800           MOVE WS-MO-FIRSTBIRTH-CODE    TO WS-CI-FIRSTBIRTH-CODE.
004810           MOVE WS-MO-BIOPSY-CODE        TO WS-CI-BIOPSY-CODE.
004820           MOVE WS-MO-NUMBIOPSY-CODE     TO WS-CI-NUMBIOPSY-CODE.
004830           MOVE WS-MO-HYPERPLASIA-CODE   TO WS-CI-HYPERPLASIA-CODE.
004840           MOVE WS-MO-RELATIVES-CODE     TO WS-CI-RELATIVES-CODE.
004850       410-EXIT.
004860           EXIT.
004870
004880       430-CALC-ABS-5YR.
004890           PERFORM 410-SET-UP-CALC-IN THRU 410-EXIT.
004900           MOVE 1               TO WS-CI-RISK-INDEX.
004910           MOVE WS-PROJ-AGE-5YR TO WS-CI-PROJ-AGE.
004920           CALL "GAILCALC" USING WS-CALC-IN-REC, WS-CALC-OUT-REC.
004930           MOVE WS-CO-RISK TO WS-ABS-RISK-5YR.
004940       430-EXIT.
004950           EXIT.
004960
004970       440-CALC-AVG-5YR.
004980           PERFORM 410-SET-UP-CALC-IN THRU 410-EXIT.
004990           MOVE 2               TO WS-CI-RISK-INDEX.
005000           MOVE WS-PROJ-AGE-5YR TO WS-CI-PROJ-AGE.
005010           CALL "GAILCALC" USING WS-CALC-IN-REC, WS-CALC-OUT-REC.
005020           MOVE WS-CO-RISK TO WS-AVG-RISK-5YR.
005030       440-EXIT.
005040           EXIT.
005050
005060       450-CALC-ABS-LIFE.
005070           PERFORM 410-SET-UP-CALC-IN THRU 410-EXIT.
005080           MOVE 1                TO WS-CI-RISK-INDEX.
005090           MOVE WS-PROJ-AGE-LIFE TO WS-CI-PROJ-AGE.
005100           CALL "GAILCALC" USING WS-CALC-IN-REC, WS-CALC-OUT-REC.
005110           MOVE WS-CO-RISK TO WS-ABS-RISK-LIFE.
005120       450-EXIT.
005130           EXIT.
005140
005150       460-CALC-AVG-LIFE.
005160           PERFORM 410-SET-UP-CALC-IN THRU 410-EXIT.
005170           MOVE 2                TO WS-CI-RISK-INDEX.
005180           MOVE WS-PROJ-AGE-LIFE TO WS-CI-PROJ-AGE.
005190           CALL "GAILCALC" USING WS-CALC-IN-REC, WS-CALC-OUT-REC.
005200           MOVE WS-CO-RISK TO WS-AVG-RISK-LIFE.
005210       460-EXIT.
005220           EXIT.
005230
005240       470-COMPUTE-RELATIVE-RISKS.
005250           IF WS-AVG-RISK-5YR > 0
005260               COMPUTE WS-REL-RISK-5YR =
005270                   WS-ABS-RISK-5YR / WS-AVG-RISK-5YR
005280           ELSE
005290               MOVE 0 TO WS-REL-RISK-5YR.
005300
005310           IF WS-AVG-RISK-LIFE > 0
005320               COMPUTE WS-REL-RISK-LIFE =
005330                   WS-ABS-RISK-LIFE / WS-AVG-RISK-LIFE
005340           ELSE
005350               MOVE 0 TO WS-REL-RISK-LIFE.
005360       470-EXIT.
005370           EXIT.
005380
005390       480-CATEGORIZE.
005400           IF WS-REL-RISK-5YR < 1.00
005410               MOVE "LOW   " TO A-RISK-CATEGORY
005420           ELSE
005430               IF WS-REL-RISK-5YR < 1.67
005440                   MOVE "MEDIUM" TO A-RISK-CATEGORY
005450               ELSE
005460                   MOVE "HIGH  " TO A-RISK-CATEGORY.
005470       480-EXIT.
005480           EXIT.
005490
005500       485-BUILD-RECOMMENDATIONS.
005510           MOVE 0 TO WS-RECOMMEND-COUNT.
005520
005530           IF Q-AGE >= 40
005540               MOVE "R01" TO WS-TEMP-CODE
005550           ELSE
005560               MOVE "R02" TO WS-TEMP-CODE.
005570           PERFORM 486-ADD-RECOMMEND THRU 486-EXIT.
005580
005590           MOVE "R03" TO WS-TEMP-CODE
005600           PERFORM 486-ADD-RECOMMEND THRU 486-EXIT.
005610           MOVE "R04" TO WS-TEMP-CODE
005620           PERFORM 486-ADD-RECOMMEND THRU 486-EXIT.
005630           MOVE "R05" TO WS-TEMP-CODE
005640           PERFORM 486-ADD-RECOMMEND THRU 486-EXIT.
005650           MOVE "R06" TO WS-TEMP-CODE
005660           PERFORM 486-ADD-RECOMMEND THRU 486-EXIT.
005670
005680           IF A-CATEGORY-HIGH
005690               MOVE "R07" TO WS-TEMP-CODE
005700               PERFORM 486-ADD-RECOMMEND THRU 486-EXIT
005710               MOVE "R08" TO WS-TEMP-CODE
005720               PERFORM 486-ADD-RECOMMEND THRU 486-EXIT
005730               MOVE "R10" TO WS-TEMP-CODE
005740               PERFORM 486-ADD-RECOMMEND THRU 486-EXIT.
005750
005760           IF A-CATEGORY-HIGH AND Q-NUM-RELATIVES >= 2
005770               MOVE "R09" TO WS-TEMP-CODE
005780               PERFORM 486-ADD-RECOMMEND THRU 486-EXIT.
005790
005800           IF Q-AGE >= 50 AND
005810              (A-CATEGORY-MEDIUM OR A-CATEGORY-HIGH)
005820               MOVE "R11" TO WS-TEMP-CODE
005830               PERFORM 486-ADD-RECOMMEND THRU 486-EXIT.
005840
005850           IF Q-AGE < 40 AND A-CATEGORY-HIGH
005860               MOVE "R12" TO WS-TEMP-CODE
005870               PERFORM 486-ADD-RECOMMEND THRU 486-EXIT.
005880       485-EXIT.
005890           EXIT.
005900
005910       486-ADD-RECOMMEND.
005920           ADD 1 TO WS-RECOMMEND-COUNT.
005930           MOVE WS-TEMP-CODE TO WS-RECOMMEND-CODE(WS-RECOMMEND-COUNT).
005940       486-EXIT.
005950           EXIT.
005960
005970       610-BUILD-VALID-ASSESSMENT.
005980           MOVE "610-BUILD-VALID-ASSESSMENT" TO PARA-NAME.
005990           INITIALIZE ASSESSMENT-REC.
006000           MOVE Q-PATIENT-ID      TO A-PATIENT-ID.
006010           MOVE "V"               TO A-STATUS.
006020           MOVE SPACES            TO A-REJECT-REASON.
006030           MOVE WS-MO-FINAL-RACE  TO A-GAIL-RACE.
006040           COMPUTE A-ABS-RISK-5YR  ROUNDED = WS-ABS-RISK-5YR.
006050           COMPUTE A-AVG-RISK-5YR  ROUNDED = WS-AVG-RISK-5YR.
006060           COMPUTE A-REL-RISK-5YR  ROUNDED = WS-REL-RISK-5YR.
006070           COMPUTE A-ABS-RISK-LIFE ROUNDED = WS-ABS-RISK-LIFE.
006080           COMPUTE A-AVG-RISK-LIFE ROUNDED = WS-AVG-RISK-LIFE.
006090           COMPUTE A-REL-RISK-LIFE ROUNDED = WS-REL-RISK-LIFE.
006100           MOVE WS-PROJ-AGE-5YR   TO A-PROJ-AGE-5YR.
006110           MOVE WS-PROJ-AGE-LIFE  TO A-PROJ-AGE-LIFE.
006120           MOVE SPACES            TO ASSESSOUT-REC.
006130           MOVE ASSESSMENT-REC    TO ASSESSOUT-REC.
006140       610-EXIT.
006150           EXIT.
006160
006170       620-BUILD-REJECT-ASSESSMENT.
006180           MOVE "620-BUILD-REJECT-ASSESSMENT" TO PARA-NAME.
006190           INITIALIZE ASSESSMENT-REC.
006200           MOVE Q-PATIENT-ID      TO A-PATIENT-ID.
006210           MOVE "R"               TO A-STATUS.
006220           MOVE WS-REJECT-REASON  TO A-REJECT-REASON.
006230           MOVE SPACES            TO ASSESSOUT-REC.
006240           MOVE ASSESSMENT-REC    TO ASSESSOUT-REC.
006250       620-EXIT.
006260           EXIT.
006270
006280       700-WRITE-PAGE-HDR.
006290           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
006300           WRITE RPT-REC FROM WS-BLANK-LINE
006310               AFTER ADVANCING 1.
006320           ADD 1 TO WS-PAGES.
006330*    WINDOW THE 2-DIGIT YEAR OFF ACCEPT FROM DATE - 00-49 IS
006340*    20XX, 50-99 IS 19XX.  GOOD UNTIL THIS SHOP RETIRES THE JOB
006350*    OR THE CLINIC STARTS SEEING PATIENTS BORN AFTER 2049.
006360           IF WS-DATE-YY-2 < 50
006370               MOVE "20" TO HDR-CENTURY
006380           ELSE
006390               MOVE "19" TO HDR-CENTURY.
006400           MOVE WS-DATE-MM   TO HDR-MM-O.
006410           MOVE WS-DATE-DD   TO HDR-DD-O.
006420           MOVE WS-DATE-YY-2 TO HDR-YY-O.
006430           MOVE WS-PAGES     TO PAGE-NBR-O.
006440           WRITE RPT-REC FROM WS-HDR-REC
006450               AFTER ADVANCING NEXT-PAGE.
006460           WRITE RPT-REC FROM WS-BLANK-LINE
006470               AFTER ADVANCING 1.
006480           WRITE RPT-REC FROM WS-COLM-HDR-REC
006490               AFTER ADVANCING 1.
006500           MOVE 0 TO WS-LINES.
006510       700-EXIT.
006520           EXIT.
006530
006540       740-WRITE-DETAIL-LINE.
006550           MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
006560           IF WS-LINES = 0 OR WS-LINES >= 50
006570               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
006580
006590           MOVE Q-PATIENT-ID      TO DTL-PATIENT-ID-O.
006600           MOVE Q-AGE             TO DTL-AGE-O.
006610           MOVE WS-MO-FINAL-RACE  TO DTL-RACE-O.
006620           COMPUTE DTL-ABS-5YR-PCT-O  = WS-ABS-RISK-5YR  * 100.
006630           MOVE WS-REL-RISK-5YR   TO DTL-REL-5YR-O.
006640           COMPUTE DTL-ABS-LIFE-PCT-O = WS-ABS-RISK-LIFE * 100.
006650           MOVE A-RISK-CATEGORY   TO DTL-CATEGORY-O.
006660           WRITE RPT-REC FROM WS-DETAIL-LINE
006670               AFTER ADVANCING 1.
006680           ADD 1 TO WS-LINES.
006690
006700           PERFORM 760-WRITE-RECOMMEND-LINE THRU 760-EXIT.
006710           EVALUATE A-RISK-CATEGORY
006720               WHEN "LOW   " ADD 1 TO COUNT-LOW
006730               WHEN "MEDIUM" ADD 1 TO COUNT-MEDIUM
006740               WHEN "HIGH  " ADD 1 TO COUNT-HIGH.
006750       740-EXIT.
006760           EXIT.
006770
006780       750-WRITE-REJECT-LINE.
006790           MOVE "750-WRITE-REJECT-LINE" TO PARA-NAME.
006800           IF WS-LINES = 0 OR WS-LINES >= 50
006810               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
006820           MOVE Q-PATIENT-ID     TO RJ-PATIENT-ID-O.
006830           MOVE WS-REJECT-REASON TO RJ-REASON-O.
006840           WRITE RPT-REC FROM WS-REJECT-LINE
006850               AFTER ADVANCING 1.
006860           ADD 1 TO WS-LINES.
006870       750-EXIT.
006880           EXIT.
006890
006900       760-WRITE-RECOMMEND-LINE.
006910           MOVE "760-WRITE-RECOMMEND-LINE" TO PARA-NAME.
006920           MOVE SPACES TO WS-RECOMMEND-LINE.
006930           MOVE 1 TO WS-LINE-POS.
006940           PERFORM 765-APPEND-ONE-CODE THRU 765-EXIT
006950               VARYING WS-RECOMMEND-SUB FROM 1 BY 1
006960               UNTIL WS-RECOMMEND-SUB > WS-RECOMMEND-COUNT.
006970           MOVE WS-RECOMMEND-LINE TO RECOMMEND-TEXT-O.
006980           WRITE RPT-REC FROM WS-RECOMMEND-HDR-LINE
006990               AFTER ADVANCING 1.
007000           ADD 1 TO WS-LINES.
007010       760-EXIT.
007020           EXIT.
007030
007040       765-APPEND-ONE-CODE.
007050           MOVE WS-RECOMMEND-CODE(WS-RECOMMEND-SUB) TO
007060               WS-RECOMMEND-LINE(WS-LINE-POS:3).
007070           COMPUTE WS-LINE-POS = WS-LINE-POS + 4.
007080       765-EXIT.
007090           EXIT.
007100
007110       800-OPEN-FILES.
007120           MOVE "800-OPEN-FILES" TO PARA-NAME.
007130           OPEN INPUT  QDATA.
007140           OPEN OUTPUT ASSESSOUT, RISKRPT, SYSOUT.
007150       800-EXIT.
007160           EXIT.
007170
007180       850-CLOSE-FILES.
007190           MOVE "850-CLOSE-FILES" TO PARA-NAME.
007200           CLOSE QDATA, ASSESSOUT, RISKRPT, SYSOUT.
007210       850-EXIT.
007220           EXIT.
007230
007240       900-READ-QDATA.
007250           MOVE "900-READ-QDATA" TO PARA-NAME.
007260           READ QDATA INTO QUESTIONNAIRE-REC
007270               AT END
007280                   MOVE "N" TO MORE-DATA-SW
007290                   GO TO 900-EXIT.
007300           IF QD-STATUS-NUM > 0
007310               MOVE "QDATA READ - HARD I/O ERROR" TO ABEND-REASON
007320               GO TO 1000-ABEND-RTN.
007330           ADD 1 TO RECORDS-READ.
007340       900-EXIT.
007350           EXIT.
007360
007370       999-CLEANUP.
007380           MOVE "999-CLEANUP" TO PARA-NAME.
007390           IF RECORDS-VALID > 0
007400               COMPUTE WS-MEAN-ABS-RISK-5YR ROUNDED =
007410                   WS-SUM-ABS-RISK-5YR / RECORDS-VALID
007420           ELSE
007430               MOVE 0 TO WS-MEAN-ABS-RISK-5YR.
007440
007450           WRITE RPT-REC FROM WS-BLANK-LINE
007460               AFTER ADVANCING 2.
007470           MOVE RECORDS-READ     TO TOT-READ-O.
007480           WRITE RPT-REC FROM WS-TOTALS-LINE-1
007490               AFTER ADVANCING 1.
007500           MOVE RECORDS-VALID    TO TOT-VALID-O.
007510           MOVE RECORDS-REJECTED TO TOT-REJECT-O.
007520           WRITE RPT-REC FROM WS-TOTALS-LINE-2
007530               AFTER ADVANCING 1.
007540           MOVE COUNT-LOW        TO TOT-LOW-O.
007550           MOVE COUNT-MEDIUM     TO TOT-MEDIUM-O.
007560           MOVE COUNT-HIGH       TO TOT-HIGH-O.
007570           WRITE RPT-REC FROM WS-TOTALS-LINE-3
007580               AFTER ADVANCING 1.
007590           MOVE WS-MEAN-ABS-RISK-5YR TO TOT-MEAN-O.
007600           WRITE RPT-REC FROM WS-TOTALS-LINE-4
007610               AFTER ADVANCING 1.
007620
007630           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007640
007650           DISPLAY "** RECORDS READ **".
007660           DISPLAY RECORDS-READ.
007670           DISPLAY "** RECORDS VALID **".
007680           DISPLAY RECORDS-VALID.
007690           DISPLAY "** RECORDS REJECTED **".
007700           DISPLAY RECORDS-REJECTED.
007710           DISPLAY "******** NORMAL END OF JOB GAILRISK ********".
007720       999-EXIT.
007730           EXIT.
007740
007750       1000-ABEND-RTN.
007760           MOVE PARA-NAME TO ABEND-PARA.
007770           WRITE SYSOUT-REC FROM ABEND-REC.
007780           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
007790           DISPLAY "*** ABNORMAL END OF JOB - GAILRISK ***"
007800               UPON CONSOLE.
007810           DIVIDE ZERO-VAL INTO ONE-VAL.
007820
