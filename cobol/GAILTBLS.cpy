000100******************************************************************
000200*   GAILTBLS  -  GAIL MODEL V2 STATISTICAL CONSTANT TABLES
000300*
000400*   AGE-INTERVAL BOUNDARIES, COMPETING-MORTALITY HAZARDS,
000500*   COMPOSITE BREAST-CANCER INCIDENCE, LOGISTIC-REGRESSION
000600*   COEFFICIENTS AND ATTRIBUTABLE-RISK CONVERSION FACTORS,
000700*   ALL RACE-CODE COLUMNS 1-12.  VALUES ARE CARRIED EXACTLY
000800*   AS PUBLISHED BY THE TUMOR REGISTRY - DO NOT ROUND.
000900*
001000*   TABLES ARE LOADED COLUMN-MAJOR (ALL 14 AGE-INTERVAL ROWS
001100*   OF COLUMN 1, THEN ALL 14 OF COLUMN 2, AND SO ON) AND
001200*   REDEFINED AS FLAT OCCURS TABLES.  SUBSCRIPT OF ROW R,
001300*   COLUMN C IS  (C - 1) * 14 + R   FOR RMU2/RLAN2,
001400*   (C - 1) * 8 + R  FOR BET2, (C - 1) * 2 + R  FOR RF2.
001500*
001600*   R. HALVORSEN   03/14/91   ORIGINAL TABLE LOAD
001700*   C. OKAFOR      11/02/98   ADDED CHINESE/JAPANESE/FILIPINO/
001800*                             HAWAIIAN/PACIFIC-ISL/OTHER-ASIAN
001900*                             COLUMNS 7-12         CR-4471
002000******************************************************************
002100* AGE-INTERVAL BOUNDARIES T(1) THRU T(15)
002200 01  WS-AGEBOUND-VALUES.
002300     05  FILLER          PIC 9(2) VALUE 20.
002400     05  FILLER          PIC 9(2) VALUE 25.
002500     05  FILLER          PIC 9(2) VALUE 30.
002600     05  FILLER          PIC 9(2) VALUE 35.
002700     05  FILLER          PIC 9(2) VALUE 40.
002800     05  FILLER          PIC 9(2) VALUE 45.
002900     05  FILLER          PIC 9(2) VALUE 50.
003000     05  FILLER          PIC 9(2) VALUE 55.
003100     05  FILLER          PIC 9(2) VALUE 60.
003200     05  FILLER          PIC 9(2) VALUE 65.
003300     05  FILLER          PIC 9(2) VALUE 70.
003400     05  FILLER          PIC 9(2) VALUE 75.
003500     05  FILLER          PIC 9(2) VALUE 80.
003600     05  FILLER          PIC 9(2) VALUE 85.
003700     05  FILLER          PIC 9(2) VALUE 90.
003800 01  WS-AGEBOUND-TABLE REDEFINES WS-AGEBOUND-VALUES.
003900     05  T-BOUND      PIC 9(2) OCCURS 15.
004000* RMU2 - COMPETING MORTALITY HAZARD, PER YEAR, 14 X 12
004100 01  WS-RMU2-VALUES.
004200*    COL  1  WHITE/OTHER (BCPT)
004300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000493000000.
004400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000531000000.
004500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000625000000.
004600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000825000000.
004700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001307000000.
004800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002181000000.
004900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003655000000.
005000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.005852000000.
005100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.009439000000.
005200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.015028000000.
005300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.023839000000.
005400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.038832000000.
005500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.066828000000.
005600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.144908000000.
005700*    COL  2  AFRICAN AMERICAN
005800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000743540000.
005900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001016980000.
006000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001459370000.
006100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002159330000.
006200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003150770000.
006300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004487790000.
006400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.006322810000.
006500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.009630370000.
006600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.014718180000.
006700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.021163040000.
006800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.032660350000.
006900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.045640870000.
007000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.068351850000.
007100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.132712620000.
007200*    COL  3  HISPANIC
007300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000437000000.
007400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000533000000.
007500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000700000000.
007600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000897000000.
007700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001163000000.
007800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001702000000.
007900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002646000000.
008000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004216000000.
008100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.006960000000.
008200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.010867000000.
008300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.016858000000.
008400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.025156000000.
008500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.041866000000.
008600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.089476000000.
008700*    COL  4  AVERAGE WHITE
008800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000441200000.
008900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000525400000.
009000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000674600000.
009100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000909200000.
009200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001253400000.
009300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001957000000.
009400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003298400000.
009500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.005462200000.
009600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.009103500000.
009700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.014185400000.
009800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.022593500000.
009900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.036114600000.
010000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.061362600000.
010100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.142066300000.
010200*    COL  5  = COL 2 (AFRICAN AMERICAN)
010300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000743540000.
010400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001016980000.
010500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001459370000.
010600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002159330000.
010700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003150770000.
010800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004487790000.
010900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.006322810000.
011000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.009630370000.
011100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.014718180000.
011200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.021163040000.
011300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.032660350000.
011400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.045640870000.
011500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.068351850000.
011600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.132712620000.
011700*    COL  6  = COL 3 (HISPANIC)
011800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000437000000.
011900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000533000000.
012000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000700000000.
012100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000897000000.
012200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001163000000.
012300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001702000000.
012400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002646000000.
012500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004216000000.
012600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.006960000000.
012700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.010867000000.
012800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.016858000000.
012900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.025156000000.
013000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.041866000000.
013100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.089476000000.
013200*    COL  7  CHINESE
013300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000210649076.
013400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000192644865.
013500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000244435215.
013600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000317895949.
013700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000473261994.
013800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000800271380.
013900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001217480226.
014000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002099836508.
014100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003436889186.
014200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.006097405623.
014300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.010664526765.
014400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.020148678452.
014500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.037990796590.
014600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.098333900733.
014700*    COL  8  JAPANESE
014800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000173593803.
014900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000295805882.
015000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000228322534.
015100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000363242389.
015200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000590633044.
015300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001086079485.
015400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001859999966.
015500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003216600974.
015600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004719402141.
015700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.008535331402.
015800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.012433511681.
015900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.020230197885.
016000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.037725498348.
016100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.106149118663.
016200*    COL  9  FILIPINO
016300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000229120979.
016400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000262988494.
016500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000314844090.
016600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000394471908.
016700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000647622610.
016800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001170202327.
016900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001809380379.
017000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002614170568.
017100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004483330681.
017200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.007393665092.
017300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.012233059675.
017400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.021127058106.
017500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.037936954809.
017600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.085138518334.
017700*    COL 10  HAWAIIAN
017800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000563507269.
017900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000369640217.
018000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001019912579.
018100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001234013911.
018200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002098344078.
018300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002982934175.
018400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.005402445702.
018500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.009591474245.
018600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.016315472607.
018700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.020152229069.
018800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.027354838710.
018900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.050446998723.
019000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.072262026612.
019100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.145844504021.
019200*    COL 11  OTHER PACIFIC ISLANDER
019300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000465500812.
019400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000600466920.
019500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000851057138.
019600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001478265376.
019700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001931486788.
019800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003866623959.
019900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004924932309.
020000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.008177071806.
020100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.008638202890.
020200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.018974658371.
020300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.029257567105.
020400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.038408980974.
020500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.052869579345.
020600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.074745721133.
020700*    COL 12  OTHER ASIAN
020800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000212632332.
020900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000242170741.
021000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000301552711.
021100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000369053354.
021200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000543002943.
021300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000893862331.
021400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001515172239.
021500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002574669551.
021600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004324370426.
021700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.007419621918.
021800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.013251765130.
021900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.022291427490.
022000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.041746550635.
022100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.087485802065.
022200 01  WS-RMU2-TABLE REDEFINES WS-RMU2-VALUES.
022300     05  RMU2-ENTRY   PIC S9V9(12) COMP-3 OCCURS 168.
022400* RLAN2 - COMPOSITE BREAST CANCER INCIDENCE, 14 X 12
022500 01  WS-RLAN2-VALUES.
022600*    COL  1  WHITE/OTHER (BCPT)
022700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000010000000.
022800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000076000000.
022900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000266000000.
023000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000661000000.
023100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001265000000.
023200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001866000000.
023300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002211000000.
023400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002721000000.
023500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003348000000.
023600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003923000000.
023700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004178000000.
023800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004439000000.
023900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004421000000.
024000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004109000000.
024100*    COL  2  AFRICAN AMERICAN
024200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000026960000.
024300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000112950000.
024400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000310940000.
024500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000676390000.
024600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001194440000.
024700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001873940000.
024800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002415040000.
024900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002911120000.
025000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003101270000.
025100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003665600000.
025200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003931320000.
025300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004089510000.
025400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003967930000.
025500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003637120000.
025600*    COL  3  HISPANIC
025700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000020000000.
025800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000071000000.
025900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000197000000.
026000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000438000000.
026100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000811000000.
026200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001307000000.
026300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001574000000.
026400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001857000000.
026500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002151000000.
026600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002512000000.
026700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002846000000.
026800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002757000000.
026900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002523000000.
027000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002039000000.
027100*    COL  4  AVERAGE WHITE
027200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000012200000.
027300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000074100000.
027400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000229700000.
027500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000564900000.
027600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001164500000.
027700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001952500000.
027800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002615400000.
027900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003027900000.
028000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003675700000.
028100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004202900000.
028200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004730800000.
028300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004942500000.
028400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004797600000.
028500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004010600000.
028600*    COL  5  = COL 2 (AFRICAN AMERICAN)
028700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000026960000.
028800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000112950000.
028900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000310940000.
029000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000676390000.
029100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001194440000.
029200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001873940000.
029300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002415040000.
029400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002911120000.
029500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003101270000.
029600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003665600000.
029700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003931320000.
029800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004089510000.
029900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003967930000.
030000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003637120000.
030100*    COL  6  = COL 3 (HISPANIC)
030200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000020000000.
030300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000071000000.
030400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000197000000.
030500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000438000000.
030600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000811000000.
030700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001307000000.
030800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001574000000.
030900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001857000000.
031000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002151000000.
031100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002512000000.
031200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002846000000.
031300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002757000000.
031400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002523000000.
031500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002039000000.
031600*    COL  7  CHINESE
031700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000004059636.
031800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000045944465.
031900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000188279352.
032000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000492930493.
032100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000913603501.
032200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001471537353.
032300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001421275482.
032400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001970946494.
032500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001674745804.
032600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001821581075.
032700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001834477198.
032800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001919911972.
032900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002233371071.
033000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002247315779.
033100*    COL  8  JAPANESE
033200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000000000001.
033300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000099483924.
033400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000287041681.
033500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000545285759.
033600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001152211095.
033700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001859245108.
033800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002606291272.
033900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003221751682.
034000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.004006961859.
034100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003521715275.
034200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003593038294.
034300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003589303081.
034400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003538507159.
034500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002051572909.
034600*    COL  9  FILIPINO
034700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000007500161.
034800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000081073945.
034900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000227492565.
035000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000549786433.
035100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001129400541.
035200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001813873795.
035300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002223665639.
035400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002680309266.
035500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002891219230.
035600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002534421279.
035700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002457159409.
035800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002286616920.
035900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001814802825.
036000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001750879130.
036100*    COL 10  HAWAIIAN
036200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000045080582.
036300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000098570724.
036400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000339970860.
036500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000852591429.
036600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001668562761.
036700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002552703284.
036800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003321774046.
036900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.005373001776.
037000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.005237808549.
037100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.005581732512.
037200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.005677419355.
037300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.006513409962.
037400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.003889457523.
037500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002949061662.
037600*    COL 11  OTHER PACIFIC ISLANDER
037700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000000000001.
037800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000071525212.
037900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000288799028.
038000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000602250698.
038100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000755579402.
038200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000766406354.
038300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001893124938.
038400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002365580107.
038500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002843933070.
038600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002920921732.
038700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002330395655.
038800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.002036291235.
038900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001482683983.
039000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001012248203.
039100*    COL 12  OTHER ASIAN
039200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000012355409.
039300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000059526456.
039400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000184320831.
039500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000454677273.
039600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000791265338.
039700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001048462801.
039800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001372467817.
039900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001495473711.
040000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001646746198.
040100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001478363563.
040200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001216010125.
040300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001067663700.
040400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.001376104012.
040500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.000661576644.
040600 01  WS-RLAN2-TABLE REDEFINES WS-RLAN2-VALUES.
040700     05  RLAN2-ENTRY  PIC S9V9(12) COMP-3 OCCURS 168.
040800* BET2 - LOGISTIC REGRESSION COEFFICIENTS, 8 X 12
040900*   ROW ORDER: INTERCEPT; AGE-GE-50; MENARCHE; BIOPSIES;
041000*   FIRST-BIRTH; RELATIVES; BIOPSIES*AGE-GE-50;
041100*   FIRST-BIRTH*RELATIVES
041200 01  WS-BET2-VALUES.
041300*    COL  1
041400     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.74948246.
041500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.010808072.
041600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0940103059.
041700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.5292641686.
041800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.2186262218.
041900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.9583027845.
042000     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.288042483.
042100     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.1908113865.
042200*    COL  2
042300     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.3457169653.
042400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0334703319.
042500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.2672530336.
042600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.1822121131.
042700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
042800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.4757242578.
042900     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.1119411682.
043000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
043100*    COL  3
043200     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.74948246.
043300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.010808072.
043400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0940103059.
043500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.5292641686.
043600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.2186262218.
043700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.9583027845.
043800     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.288042483.
043900     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.1908113865.
044000*    COL  4
044100     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.74948246.
044200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.010808072.
044300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0940103059.
044400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.5292641686.
044500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.2186262218.
044600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.9583027845.
044700     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.288042483.
044800     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.1908113865.
044900*    COL  5
045000     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.3457169653.
045100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0334703319.
045200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.2672530336.
045300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.1822121131.
045400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
045500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.4757242578.
045600     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.1119411682.
045700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
045800*    COL  6
045900     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.74948246.
046000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.010808072.
046100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0940103059.
046200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.5292641686.
046300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.2186262218.
046400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.9583027845.
046500     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.288042483.
046600     05  FILLER      PIC S9V9(12) COMP-3 VALUE -0.1908113865.
046700*    COL  7
046800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
046900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
047000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.07499257592975.
047100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.55263612260619.
047200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.27638268294593.
047300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.79185633720481.
047400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
047500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
047600*    COL  8
047700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
047800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
047900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.07499257592975.
048000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.55263612260619.
048100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.27638268294593.
048200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.79185633720481.
048300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
048400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
048500*    COL  9
048600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
048700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
048800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.07499257592975.
048900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.55263612260619.
049000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.27638268294593.
049100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.79185633720481.
049200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
049300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
049400*    COL 10
049500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
049600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
049700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.07499257592975.
049800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.55263612260619.
049900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.27638268294593.
050000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.79185633720481.
050100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
050200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
050300*    COL 11
050400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
050500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
050600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.07499257592975.
050700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.55263612260619.
050800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.27638268294593.
050900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.79185633720481.
051000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
051100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
051200*    COL 12
051300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
051400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
051500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.07499257592975.
051600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.55263612260619.
051700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.27638268294593.
051800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.79185633720481.
051900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
052000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.0.
052100 01  WS-BET2-TABLE REDEFINES WS-BET2-VALUES.
052200     05  BET2-ENTRY   PIC S9V9(12) COMP-3 OCCURS 96.
052300* RF2 - ATTRIBUTABLE RISK CONVERSION FACTORS, 2 X 13
052400*   ROW 1 = AGE UNDER 50, ROW 2 = AGE 50 OR OVER
052500 01  WS-RF2-VALUES.
052600*    COL  1
052700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.5788413.
052800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.5788413.
052900*    COL  2
053000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.7294988.
053100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.74397137.
053200*    COL  3
053300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.5788413.
053400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.5788413.
053500*    COL  4
053600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 1.0.
053700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 1.0.
053800*    COL  5
053900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 1.0.
054000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 1.0.
054100*    COL  6
054200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 1.0.
054300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 1.0.
054400*    COL  7
054500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.47519806426735.
054600     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.50316401683903.
054700*    COL  8
054800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.47519806426735.
054900     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.50316401683903.
055000*    COL  9
055100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.47519806426735.
055200     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.50316401683903.
055300*    COL 10
055400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.47519806426735.
055500     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.50316401683903.
055600*    COL 11
055700     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.47519806426735.
055800     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.50316401683903.
055900*    COL 12
056000     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.47519806426735.
056100     05  FILLER      PIC S9V9(12) COMP-3 VALUE 0.50316401683903.
056200*    COL 13
056300     05  FILLER      PIC S9V9(12) COMP-3 VALUE 1.0.
056400     05  FILLER      PIC S9V9(12) COMP-3 VALUE 1.0.
056500 01  WS-RF2-TABLE REDEFINES WS-RF2-VALUES.
056600     05  RF2-ENTRY    PIC S9V9(12) COMP-3 OCCURS 26.
