000100       IDENTIFICATION DIVISION.
000110******************************************************************
000120       PROGRAM-ID.  GAILMAP.
000130       AUTHOR. R. HALVORSEN.
000140       INSTALLATION. COBOL DEVELOPMENT CENTER.
000150       DATE-WRITTEN. 03/18/91.
000160       DATE-COMPILED. 03/18/91.
000170       SECURITY. NON-CONFIDENTIAL.
000180*
000190*    THIS PROGRAM TAKES THE RAW ANSWERS OFF AN EDITED AND
000200*    ACCEPTED QUESTIONNAIRE RECORD AND RECODES THEM INTO THE
000210*    CATEGORICAL FIELDS THE GAIL MODEL CALCULATOR (GAILCALC)
000220*    EXPECTS.  IT DOES NO VALIDATION OF ITS OWN - GAILRISK
000230*    MUST HAVE ALREADY PASSED THE RECORD THROUGH ITS FIELD
000240*    EDITS BEFORE CALLING HERE.
000250*
000260*    R. HALVORSEN   03/18/91   ORIGINAL ROUTINE
000270*    C. OKAFOR      11/02/98   ADDED SUB-RACE 7-12 TO FINAL-RACE
000280*                              LOGIC FOR ASIAN SUBGROUPS CR-4471
000290*    C. OKAFOR      12/29/98   Y2K DATE-FIELD SCRUB - NO DATE
000300*                              FIELDS IN THIS MODULE   CR-4200
000310*    D. PRATT       06/02/04   MAP-IN-REC AND MAP-OUT-CODES WERE
000320*                              DECLARED 2 BYTES SHORTER HERE THAN
000330*                              THE WS-MAP-IN-REC/WS-MAP-OUT-CODES
000340*                              AREAS GAILRISK ACTUALLY PASSES -
000350*                              ADDED THE MATCHING TRAILING FILLER
000360*                              AND WIDENED THE MAP-IN-REC-ALT AND
000370*                              MO-ALL-CODES-ALT DUMP VIEWS TO X(16)
000380*                              SO THEY COVER THE WHOLE PASSED AREA
000390*                              INSTEAD OF STOPPING 2 BYTES SHORT
000400*                              ON A DUMP COMPARE          CR-5190
000410******************************************************************
000420
000430       ENVIRONMENT DIVISION.
000440       CONFIGURATION SECTION.
000450       SOURCE-COMPUTER. IBM-390.
000460       OBJECT-COMPUTER. IBM-390.
000470       INPUT-OUTPUT SECTION.
000480
000490       DATA DIVISION.
000500       FILE SECTION.
000510
000520       WORKING-STORAGE SECTION.
000530       01  MISC-FIELDS.
000540           05  WS-RELATIVES-RAW     PIC 9(2) COMP-3.
000550           05  WS-RELATIVES-RAW-X REDEFINES WS-RELATIVES-RAW
000560                                        PIC X(2).
000570           05  FILLER               PIC X(2) VALUE SPACES.
000580
000590       LINKAGE SECTION.
000600       01  MAP-IN-REC.
000610           05  MI-RACE              PIC 9(2).
000620           05  MI-SUB-RACE          PIC 9(2).
000630           05  MI-EVER-BIOPSY       PIC X(1).
000640           05  MI-NUM-BIOPSIES      PIC 9(2).
000650           05  MI-HYPERPLASIA       PIC X(1).
000660           05  MI-AGE-MENARCHE      PIC 9(2).
000670           05  MI-AGE-FIRST-BIRTH   PIC 9(2).
000680           05  MI-NUM-RELATIVES     PIC 9(2).
000690           05  FILLER               PIC X(2).
000700
000710*    WHOLE-RECORD CHARACTER VIEW - LETS YOU EYEBALL THE INCOMING
000720*    ANSWER STRING IN A DUMP WITHOUT WALKING EACH FIELD BY HAND.
000730       01  MAP-IN-REC-ALT REDEFINES MAP-IN-REC.
000740           05  MI-ALL-CHARS         PIC X(16).
000750
000760       01  MAP-OUT-CODES.
000770           05  MO-MENARCHE-CODE     PIC 9(2) COMP-3.
000780           05  MO-FIRSTBIRTH-CODE   PIC 9(2) COMP-3.
000790           05  MO-BIOPSY-CODE       PIC 9(2) COMP-3.
000800           05  MO-NUMBIOPSY-CODE    PIC 9(2) COMP-3.
000810           05  MO-HYPERPLASIA-CODE  PIC 9(2) COMP-3.
000820           05  MO-RELATIVES-CODE    PIC 9(2) COMP-3.
000830           05  MO-FINAL-RACE        PIC 9(2) COMP-3.
000840           05  FILLER               PIC X(2).
000850
000860*    SAME IDEA ON THE WAY OUT - ONE PACKED BYTE STRING FOR A
000870*    QUICK DUMP COMPARE AGAINST THE PRIOR RUN'S CODES.
000880       01  MO-ALL-CODES-ALT REDEFINES MAP-OUT-CODES.
000890           05  MO-ALL-CODES-X       PIC X(16).
000900
000910       PROCEDURE DIVISION USING MAP-IN-REC, MAP-OUT-CODES.
000920       000-MAINLINE.
000930           PERFORM 100-MAP-FINAL-RACE    THRU 100-EXIT.
000940           PERFORM 200-MAP-MENARCHE      THRU 200-EXIT.
000950           PERFORM 300-MAP-FIRSTBIRTH    THRU 300-EXIT.
000960           PERFORM 400-MAP-BIOPSY        THRU 400-EXIT.
000970           PERFORM 500-MAP-HYPERPLASIA   THRU 500-EXIT.
000980           PERFORM 600-MAP-RELATIVES     THRU 600-EXIT.
000990           GOBACK.
001000
001010       100-MAP-FINAL-RACE.
001020*    SUB-RACE 7-12 GIVEN TAKES PRECEDENCE; RACE 4 (ASIAN) WITH
001030*    NO SUB-RACE DEFAULTS TO 12 (OTHER ASIAN); ALL OTHER RACES
001040*    PASS THROUGH UNCHANGED, INCLUDING 5 (OTHER).
001050           IF MI-SUB-RACE >= 7 AND MI-SUB-RACE <= 12
001060               MOVE MI-SUB-RACE TO MO-FINAL-RACE
001070           ELSE
001080               IF MI-RACE = 4
001090                   MOVE 12 TO MO-FINAL-RACE
001100               ELSE
001110                   MOVE MI-RACE TO MO-FINAL-RACE.
001120       100-EXIT.
001130           EXIT.
001140
001150       200-MAP-MENARCHE.
001160           IF MI-AGE-MENARCHE >= 14
001170               MOVE 0 TO MO-MENARCHE-CODE
001180           ELSE
001190               IF MI-AGE-MENARCHE >= 12
001200                   MOVE 1 TO MO-MENARCHE-CODE
001210               ELSE
001220                   MOVE 2 TO MO-MENARCHE-CODE.
001230       200-EXIT.
001240           EXIT.
001250
001260       300-MAP-FIRSTBIRTH.
001270           IF MI-AGE-FIRST-BIRTH = 0
001280               MOVE 2 TO MO-FIRSTBIRTH-CODE
001290           ELSE
001300               IF MI-AGE-FIRST-BIRTH < 20
001310                   MOVE 0 TO MO-FIRSTBIRTH-CODE
001320               ELSE
001330                   IF MI-AGE-FIRST-BIRTH <= 24
001340                       MOVE 1 TO MO-FIRSTBIRTH-CODE
001350                   ELSE
001360                       IF MI-AGE-FIRST-BIRTH <= 29
001370                           MOVE 2 TO MO-FIRSTBIRTH-CODE
001380                       ELSE
001390                           MOVE 3 TO MO-FIRSTBIRTH-CODE.
001400       300-EXIT.
001410           EXIT.
001420
001430       400-MAP-BIOPSY.
001440           IF MI-EVER-BIOPSY = "N"
001450               MOVE 0 TO MO-BIOPSY-CODE
001460           ELSE
001470               IF MI-EVER-BIOPSY = "Y"
001480                   MOVE 1 TO MO-BIOPSY-CODE
001490               ELSE
001500                   MOVE 99 TO MO-BIOPSY-CODE.
001510
001520           IF MO-BIOPSY-CODE = 0
001530               MOVE 0 TO MO-NUMBIOPSY-CODE
001540           ELSE
001550               IF MO-BIOPSY-CODE = 99
001560                   MOVE 99 TO MO-NUMBIOPSY-CODE
001570               ELSE
001580                   IF MI-NUM-BIOPSIES = 0
001590                       MOVE 1 TO MO-NUMBIOPSY-CODE
001600                   ELSE
001610                       IF MI-NUM-BIOPSIES = 1
001620                           MOVE 1 TO MO-NUMBIOPSY-CODE
001630                       ELSE
001640                           IF MI-NUM-BIOPSIES >= 2 AND
001650                              MI-NUM-BIOPSIES <= 30
001660                               MOVE 2 TO MO-NUMBIOPSY-CODE
001670                           ELSE
001680                               MOVE 99 TO MO-NUMBIOPSY-CODE.
001690       400-EXIT.
001700           EXIT.
001710
001720       500-MAP-HYPERPLASIA.
001730           IF MI-EVER-BIOPSY = "N"
001740               MOVE 99 TO MO-HYPERPLASIA-CODE
001750           ELSE
001760               IF MI-HYPERPLASIA = "N"
001770                   MOVE 0 TO MO-HYPERPLASIA-CODE
001780               ELSE
001790                   IF MI-HYPERPLASIA = "Y"
001800                       MOVE 1 TO MO-HYPERPLASIA-CODE
001810                   ELSE
001820                       MOVE 99 TO MO-HYPERPLASIA-CODE.
001830       500-EXIT.
001840           EXIT.
001850
001860       600-MAP-RELATIVES.
001870           MOVE MI-NUM-RELATIVES TO WS-RELATIVES-RAW.
001880           IF WS-RELATIVES-RAW = 0
001890               MOVE 0 TO MO-RELATIVES-CODE
001900           ELSE
001910               IF WS-RELATIVES-RAW = 1
001920                   MOVE 1 TO MO-RELATIVES-CODE
001930               ELSE
001940                   IF MO-FINAL-RACE >= 7
001950                       MOVE 1 TO MO-RELATIVES-CODE
001960                   ELSE
001970                       MOVE 2 TO MO-RELATIVES-CODE.
001980       600-EXIT.
001990           EXIT.
