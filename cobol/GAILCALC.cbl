000100       IDENTIFICATION DIVISION.
000110*****************************************************************
000120       PROGRAM-ID.  GAILCALC.
000130       AUTHOR. R. HALVORSEN.
000140       INSTALLATION. COBOL DEVELOPMENT CENTER.
000150       DATE-WRITTEN. 03/25/91.
000160       DATE-COMPILED. 03/25/91.
000170       SECURITY. NON-CONFIDENTIAL.
000180*
000190*    GAIL MODEL V2 (BCRA) ABSOLUTE-RISK CALCULATOR.  CALLED TWICE
000200*    PER PROJECTION BY GAILRISK - ONCE WITH CI-RISK-INDEX = 1 TO
000210*    GET THE PATIENT'S OWN ABSOLUTE RISK, ONCE WITH CI-RISK-INDEX
000220*    = 2 TO GET THE AGE/RACE-MATCHED AVERAGE-WOMAN RISK.  TABLES
000230*    ARE IN COPYBOOK GAILTBLS - DO NOT HARD-CODE CONSTANTS HERE.
000240*
000250*    THIS SHOP'S COMPILER PREDATES INTRINSIC FUNCTIONS, SO E**X
000260*    IS OBTAINED BY CALLING GAILEXP.  LN(RHYP) NEEDS NO GENERAL
000270*    LOG ROUTINE BECAUSE RHYP ONLY EVER TAKES THE THREE VALUES
000280*    1.82, 0.93 AND 1.0 - THEIR LOGS ARE CARRIED AS CONSTANTS IN
000290*    PARAGRAPH 260-ADD-LOG-RHYP.
000300*
000310*    R. HALVORSEN   03/25/91   ORIGINAL ROUTINE
000320*    C. OKAFOR      11/09/98   ADDED RACE COLUMNS 7-12 (ASIAN
000330*                              SUBGROUPS) THROUGHOUT         CR-4471
000340*    C. OKAFOR      12/29/98   Y2K DATE-FIELD SCRUB - NO DATE
000350*                              FIELDS IN THIS MODULE          CR-4200
000360*    D. PRATT       06/02/04   REWORKED 300-INTEGRATE-RISK TO THE
000370*                              RUNNING-SURVIVAL FORM - SAME RESULT,
000380*                              FEWER NESTED PRODUCTS TO MAINTAIN
000390*                              WHEN THE PROJECTION CROSSES AGE 50
000400*                                                            CR-5190
000410*****************************************************************
000420
000430       ENVIRONMENT DIVISION.
000440       CONFIGURATION SECTION.
000450       SOURCE-COMPUTER. IBM-390.
000460       OBJECT-COMPUTER. IBM-390.
000470       INPUT-OUTPUT SECTION.
000480
000490       DATA DIVISION.
000500       FILE SECTION.
000510
000520       WORKING-STORAGE SECTION.
000530       COPY GAILTBLS.
000540
000550       01  WORK-CODES.
000560           05  WS-MENARCHE          PIC 9(2) COMP-3.
000570           05  WS-FIRSTBIRTH        PIC 9(2) COMP-3.
000580           05  WS-BIOPSY            PIC 9(2) COMP-3.
000590           05  WS-NUMBIOPSY         PIC 9(2) COMP-3.
000600           05  WS-HYPERPLASIA       PIC 9(2) COMP-3.
000610           05  WS-RELATIVES         PIC 9(2) COMP-3.
000620           05  FILLER               PIC X(2).
000630
000640       01  WORK-SELECTORS.
000650           05  WS-INCR              PIC 9(2) COMP.
000660           05  WS-COL               PIC 9(2) COMP.
000670           05  WS-RF-COL            PIC 9(2) COMP.
000680           05  WS-BETA-COL          PIC 9(2) COMP.
000690           05  WS-IDX               PIC 9(3) COMP.
000700           05  WS-K                 PIC 9(2) COMP.
000710           05  WS-NI                PIC 9(2) COMP.
000720           05  WS-NS                PIC 9(2) COMP.
000730           05  WS-J                 PIC 9(2) COMP.
000740           05  WS-AGEIND            PIC 9(1) COMP.
000750           05  WS-CROSSING-SW       PIC X(1) VALUE "N".
000760               88  WS-CROSSING-YES  VALUE "Y".
000770           05  FILLER               PIC X(2).
000780
000790       01  WORK-REALS.
000800           05  WS-RHYP              PIC S9V9(6)    COMP-3.
000810           05  WS-LOG-RHYP          PIC S9(3)V9(9) COMP-3.
000820           05  WS-RF1               PIC S9V9(12)   COMP-3.
000830           05  WS-RF-50-UP          PIC S9V9(12)   COMP-3.
000840           05  WS-BETA(8)           PIC S9V9(12)   COMP-3.
000850           05  WS-SUMB0             PIC S9(3)V9(9) COMP-3.
000860           05  WS-SUMB1             PIC S9(3)V9(9) COMP-3.
000870           05  WS-SUMBB0            PIC S9(3)V9(9) COMP-3.
000880           05  WS-SUMBB1            PIC S9(3)V9(9) COMP-3.
000890           05  WS-S1                PIC S9(3)V9(9) COMP-3.
000900           05  WS-EXPONENT          PIC S9(3)V9(9) COMP-3.
000910           05  WS-AGE-LO            PIC S9(3)V9(6) COMP-3.
000920           05  WS-AGE-HI            PIC S9(3)V9(6) COMP-3.
000930           05  WS-DURATION          PIC S9(3)V9(6) COMP-3.
000940           05  WS-RLAN-RAW          PIC S9V9(12)   COMP-3.
000950           05  WS-RLAN-SCALED       PIC S9V9(12)   COMP-3.
000960           05  WS-RMU-J             PIC S9V9(12)   COMP-3.
000970           05  WS-HAZARD            PIC S9(3)V9(9) COMP-3.
000980           05  WS-DENOM             PIC S9(3)V9(9) COMP-3.
000990           05  WS-P-INTERVAL        PIC S9(1)V9(9) COMP-3.
001000           05  WS-S-INTERVAL        PIC S9(1)V9(9) COMP-3.
001010           05  WS-CUM-SURVIVAL      PIC S9(1)V9(9) COMP-3 VALUE 1.
001020           05  WS-RISK-ACCUM        PIC S9(1)V9(9) COMP-3 VALUE 0.
001030           05  WS-EXP-ARG           PIC S9(3)V9(12) COMP-3.
001040           05  WS-EXP-RESULT        PIC S9(3)V9(12) COMP-3.
001050           05  FILLER               PIC X(2).
001060
001070       LINKAGE SECTION.
001080       01  CALC-IN-REC.
001090           05  CI-RISK-INDEX        PIC 9(1).
001100           05  CI-CURRENT-AGE       PIC 9(2).
001110           05  CI-PROJ-AGE          PIC 9(2).
001120           05  CI-RACE              PIC 9(2).
001130           05  CI-MENARCHE-CODE     PIC 9(2).
001140           05  CI-FIRSTBIRTH-CODE   PIC 9(2).
001150           05  CI-BIOPSY-CODE       PIC 9(2).
001160           05  CI-NUMBIOPSY-CODE    PIC 9(2).
001170           05  CI-HYPERPLASIA-CODE  PIC 9(2).
001180           05  CI-RELATIVES-CODE    PIC 9(2).
001190           05  FILLER               PIC X(02).
001200
001210       01  CALC-OUT-REC.
001220           05  CO-RISK              PIC 9(1)V9(9) COMP-3.
001230           05  CO-RETURN-CD         PIC 9(2) COMP.
001240           05  FILLER               PIC X(02).
001250
001260       PROCEDURE DIVISION USING CALC-IN-REC, CALC-OUT-REC.
001270       000-MAINLINE.
001280           PERFORM 100-SETUP-WORK-CODES  THRU 100-EXIT.
001290           PERFORM 150-CLEAN-BIOPSY      THRU 150-EXIT.
001300           PERFORM 160-CLEAN-RELATIVES   THRU 160-EXIT.
001310           PERFORM 170-RACE2-OVERRIDE    THRU 170-EXIT.
001320           PERFORM 200-HYPERPLASIA-MULT  THRU 200-EXIT.
001330           PERFORM 205-ZERO-FOR-AVERAGE  THRU 205-EXIT.
001340           PERFORM 210-FIND-NI-NS        THRU 210-EXIT.
001350           PERFORM 220-SELECT-COLUMNS    THRU 220-EXIT.
001360           PERFORM 230-LOAD-BETA-ROW     THRU 230-EXIT.
001370           PERFORM 240-COMPUTE-SUMB      THRU 240-EXIT.
001380           PERFORM 250-COMPUTE-SUMBB     THRU 250-EXIT.
001390           PERFORM 260-ADD-LOG-RHYP      THRU 260-EXIT.
001400           PERFORM 270-DETERMINE-CROSSING THRU 270-EXIT.
001410           PERFORM 300-INTEGRATE-RISK    THRU 300-EXIT.
001420           MOVE WS-RISK-ACCUM TO CO-RISK.
001430           MOVE 0 TO CO-RETURN-CD.
001440           GOBACK.
001450
001460       100-SETUP-WORK-CODES.
001470           MOVE CI-MENARCHE-CODE    TO WS-MENARCHE.
001480           MOVE CI-FIRSTBIRTH-CODE  TO WS-FIRSTBIRTH.
001490           MOVE CI-BIOPSY-CODE      TO WS-BIOPSY.
001500           MOVE CI-NUMBIOPSY-CODE   TO WS-NUMBIOPSY.
001510           MOVE CI-HYPERPLASIA-CODE TO WS-HYPERPLASIA.
001520           MOVE CI-RELATIVES-CODE   TO WS-RELATIVES.
001530           MOVE 1 TO WS-CUM-SURVIVAL.
001540           MOVE 0 TO WS-RISK-ACCUM.
001550       100-EXIT.
001560           EXIT.
001570
001580       150-CLEAN-BIOPSY.
001590*    DEFENSIVE SECOND-PASS CLEANING OF THE MAPPER'S BIOPSY CODES,
001600*    CARRIED OVER FROM THE ORIGINAL MODEL SPECIFICATION.
001610           IF WS-BIOPSY = 99
001620               MOVE 0 TO WS-BIOPSY.
001630           IF WS-BIOPSY = 1 AND WS-NUMBIOPSY = 99
001640               MOVE 1 TO WS-NUMBIOPSY.
001650           IF WS-BIOPSY = 0
001660               MOVE 0 TO WS-NUMBIOPSY.
001670           IF WS-NUMBIOPSY >= 2 AND WS-NUMBIOPSY <= 30
001680               MOVE 2 TO WS-NUMBIOPSY.
001690           IF WS-BIOPSY = 0
001700               MOVE 99 TO WS-HYPERPLASIA.
001710       150-EXIT.
001720           EXIT.
001730
001740       160-CLEAN-RELATIVES.
001750           IF WS-RELATIVES = 0 OR WS-RELATIVES = 99
001760               MOVE 0 TO WS-RELATIVES
001770           ELSE
001780               IF WS-RELATIVES >= 2 AND WS-RELATIVES <= 31
001790                   IF CI-RACE < 7
001800                       MOVE 2 TO WS-RELATIVES
001810                   ELSE
001820                       MOVE 1 TO WS-RELATIVES.
001830       160-EXIT.
001840           EXIT.
001850
001860       170-RACE2-OVERRIDE.
001870           IF CI-RACE = 2 AND WS-MENARCHE = 2
001880               MOVE 1 TO WS-MENARCHE
001890               MOVE 0 TO WS-FIRSTBIRTH.
001900       170-EXIT.
001910           EXIT.
001920
001930       200-HYPERPLASIA-MULT.
001940           IF WS-HYPERPLASIA = 1
001950               MOVE 1.82 TO WS-RHYP
001960           ELSE
001970               IF WS-HYPERPLASIA = 0
001980                   MOVE 0.93 TO WS-RHYP
001990               ELSE
002000                   MOVE 1.0 TO WS-RHYP.
002010       200-EXIT.
002020           EXIT.
002030
002040       205-ZERO-FOR-AVERAGE.
002050*    RISK-INDEX 2 IS THE AGE/RACE-MATCHED AVERAGE WOMAN - SHE
002060*    CARRIES NO PERSONAL RISK FACTORS AT ALL.
002070           IF CI-RISK-INDEX = 2
002080               MOVE 0 TO WS-MENARCHE
002090               MOVE 0 TO WS-FIRSTBIRTH
002100               MOVE 0 TO WS-NUMBIOPSY
002110               MOVE 0 TO WS-RELATIVES
002120               MOVE 1.0 TO WS-RHYP.
002130       205-EXIT.
002140           EXIT.
002150
002160       210-FIND-NI-NS.
002170           PERFORM 211-STEP-NI THRU 211-EXIT
002180               VARYING WS-K FROM 1 BY 1 UNTIL
002190                   WS-K > 15 OR T-BOUND(WS-K) > CI-CURRENT-AGE.
002200           COMPUTE WS-NI = WS-K - 1.
002210
002220           PERFORM 212-STEP-NS THRU 212-EXIT
002230               VARYING WS-K FROM 1 BY 1 UNTIL
002240                   WS-K > 15 OR T-BOUND(WS-K) >= CI-PROJ-AGE.
002250           COMPUTE WS-NS = WS-K - 1.
002260       210-EXIT.
002270           EXIT.
002280
002290       211-STEP-NI.
002300           CONTINUE.
002310       211-EXIT.
002320           EXIT.
002330
002340       212-STEP-NS.
002350           CONTINUE.
002360       212-EXIT.
002370           EXIT.
002380
002390       220-SELECT-COLUMNS.
002400           MOVE 0 TO WS-INCR.
002410           IF CI-RISK-INDEX = 2 AND CI-RACE < 7
002420               MOVE 3 TO WS-INCR.
002430           COMPUTE WS-COL = WS-INCR + CI-RACE.
002440
002450           MOVE WS-COL TO WS-RF-COL.
002460           IF CI-RISK-INDEX = 2 AND CI-RACE >= 7
002470               MOVE 13 TO WS-RF-COL.
002480
002490           COMPUTE WS-IDX = (WS-RF-COL - 1) * 2 + 1.
002500           MOVE RF2-ENTRY(WS-IDX) TO WS-RF1.
002510           COMPUTE WS-IDX = (WS-RF-COL - 1) * 2 + 2.
002520           MOVE RF2-ENTRY(WS-IDX) TO WS-RF-50-UP.
002530       220-EXIT.
002540           EXIT.
002550
002560       230-LOAD-BETA-ROW.
002570           MOVE CI-RACE TO WS-BETA-COL.
002580           PERFORM 231-LOAD-ONE-BETA THRU 231-EXIT
002590               VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 8.
002600       230-EXIT.
002610           EXIT.
002620
002630       231-LOAD-ONE-BETA.
002640           COMPUTE WS-IDX = (WS-BETA-COL - 1) * 8 + WS-K.
002650           MOVE BET2-ENTRY(WS-IDX) TO WS-BETA(WS-K).
002660       231-EXIT.
002670           EXIT.
002680
002690       240-COMPUTE-SUMB.
002700*    SUMB(AGEIND) = B1 + B2*AGEIND + B3*MENARCHE + B4*NUMBIOPSY +
002710*                   B5*FIRSTBIRTH + B6*RELATIVES +
002720*                   B7*(AGEIND*NUMBIOPSY) + B8*(FIRSTBIRTH*RELATIVES)
002730           COMPUTE WS-SUMB0 =
002740               WS-BETA(1)
002750               + (WS-BETA(3) * WS-MENARCHE)
002760               + (WS-BETA(4) * WS-NUMBIOPSY)
002770               + (WS-BETA(5) * WS-FIRSTBIRTH)
002780               + (WS-BETA(6) * WS-RELATIVES)
002790               + (WS-BETA(8) * WS-FIRSTBIRTH * WS-RELATIVES).
002800
002810           COMPUTE WS-SUMB1 =
002820               WS-SUMB0
002830               + WS-BETA(2)
002840               + (WS-BETA(7) * WS-NUMBIOPSY).
002850       240-EXIT.
002860           EXIT.
002870
002880       250-COMPUTE-SUMBB.
002890           COMPUTE WS-SUMBB0 = WS-SUMB0 - WS-BETA(1).
002900           COMPUTE WS-SUMBB1 = WS-SUMB1 - WS-BETA(1) - WS-BETA(2).
002910       250-EXIT.
002920           EXIT.
002930
002940       260-ADD-LOG-RHYP.
002950*    RHYP ONLY TAKES 1.82, 0.93 OR 1.0 - THE LOGS ARE CARRIED
002960*    CONSTANT RATHER THAN COMPUTED.
002970           IF WS-RHYP = 1.82
002980               MOVE 0.598837 TO WS-LOG-RHYP
002990           ELSE
003000               IF WS-RHYP = 0.93
003010                   MOVE -0.072571 TO WS-LOG-RHYP
003020               ELSE
003030                   MOVE 0 TO WS-LOG-RHYP.
003040           ADD WS-LOG-RHYP TO WS-SUMBB0.
003050           ADD WS-LOG-RHYP TO WS-SUMBB1.
003060       260-EXIT.
003070           EXIT.
003080
003090       270-DETERMINE-CROSSING.
003100           MOVE "N" TO WS-CROSSING-SW.
003110           IF CI-PROJ-AGE > 50 AND CI-CURRENT-AGE < 50
003120               MOVE "Y" TO WS-CROSSING-SW.
003130           IF CI-CURRENT-AGE >= 50
003140               MOVE 1 TO WS-AGEIND
003150               MOVE WS-SUMBB1 TO WS-S1
003160           ELSE
003170               MOVE 0 TO WS-AGEIND
003180               MOVE WS-SUMBB0 TO WS-S1.
003190       270-EXIT.
003200           EXIT.
003210
003220       300-INTEGRATE-RISK.
003230*    RUNNING-SURVIVAL FORM OF THE PIECEWISE-EXPONENTIAL INTEGRAL -
003240*    MATHEMATICALLY EQUIVALENT TO THE EXPANDED NI/NS PRODUCT FORM,
003250*    ONE INTERVAL AT A TIME, CARRYING FORWARD CUMULATIVE SURVIVAL.
003260           PERFORM 310-ONE-INTERVAL THRU 310-EXIT
003270               VARYING WS-J FROM WS-NI BY 1 UNTIL WS-J > WS-NS.
003280       300-EXIT.
003290           EXIT.
003300
003310       310-ONE-INTERVAL.
003320           IF WS-J = WS-NI
003330               MOVE CI-CURRENT-AGE TO WS-AGE-LO
003340           ELSE
003350               MOVE T-BOUND(WS-J) TO WS-AGE-LO.
003360           IF WS-J = WS-NS
003370               MOVE CI-PROJ-AGE TO WS-AGE-HI
003380           ELSE
003390               MOVE T-BOUND(WS-J + 1) TO WS-AGE-HI.
003400           COMPUTE WS-DURATION = WS-AGE-HI - WS-AGE-LO.
003410
003420           IF WS-DURATION > 0
003430               PERFORM 320-EVALUATE-INTERVAL THRU 320-EXIT.
003440       310-EXIT.
003450           EXIT.
003460
003470       320-EVALUATE-INTERVAL.
003480           IF WS-CROSSING-YES AND T-BOUND(WS-J) >= 50
003490               MOVE WS-SUMBB1 TO WS-EXPONENT
003500           ELSE
003510               MOVE WS-S1 TO WS-EXPONENT.
003520
003530           MOVE WS-EXPONENT TO WS-EXP-ARG.
003540           PERFORM 330-CALL-EXP THRU 330-EXIT.
003550           COMPUTE WS-IDX = (WS-COL - 1) * 14 + WS-J.
003560           MOVE RLAN2-ENTRY(WS-IDX) TO WS-RLAN-RAW.
003570           IF WS-J <= 6
003580               COMPUTE WS-RLAN-SCALED = WS-RLAN-RAW * WS-RF1
003590           ELSE
003600               COMPUTE WS-RLAN-SCALED = WS-RLAN-RAW * WS-RF-50-UP.
003610           COMPUTE WS-HAZARD = WS-RLAN-SCALED * WS-EXP-RESULT.
003620
003630           MOVE RMU2-ENTRY(WS-IDX) TO WS-RMU-J.
003640           COMPUTE WS-DENOM = WS-HAZARD + WS-RMU-J.
003650
003660           COMPUTE WS-EXP-ARG = 0 - (WS-DENOM * WS-DURATION).
003670           PERFORM 330-CALL-EXP THRU 330-EXIT.
003680           MOVE WS-EXP-RESULT TO WS-S-INTERVAL.
003690
003700           COMPUTE WS-P-INTERVAL =
003710               (1 - WS-S-INTERVAL) * WS-HAZARD / WS-DENOM.
003720
003730           COMPUTE WS-RISK-ACCUM =
003740               WS-RISK-ACCUM + (WS-P-INTERVAL * WS-CUM-SURVIVAL).
003750           COMPUTE WS-CUM-SURVIVAL = WS-CUM-SURVIVAL * WS-S-INTERVAL.
003760       320-EXIT.
003770           EXIT.
003780
003790       330-CALL-EXP.
003800           CALL "GAILEXP" USING WS-EXP-ARG, WS-EXP-RESULT.
003810       330-EXIT.
003820           EXIT.
