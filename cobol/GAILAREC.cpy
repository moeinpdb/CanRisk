000100******************************************************************
000200*    GAILAREC  -  RISK ASSESSMENT RESULT RECORD LAYOUT            *
000300*                                                                  *
000400*    ONE RECORD WRITTEN PER QUESTIONNAIRE PROCESSED, VALID OR     *
000500*    REJECTED.  LINE SEQUENTIAL, PICKED UP BY THE PATIENT         *
000600*    COUNSELING SYSTEM DOWNSTREAM.                                *
000700*                                                                  *
000800*    R. HALVORSEN   03/14/91   ORIGINAL LAYOUT                    *
000900*    C. OKAFOR      11/02/98   ADDED A-PROJ-AGE-5YR/LIFE SO       *
001000*                              DOWNSTREAM NEED NOT RECOMPUTE      *
001100*                              PROJECTION AGES          CR-4471  *
001200******************************************************************
001300 01  ASSESSMENT-REC.
001400     05  A-PATIENT-ID            PIC 9(6).
001500     05  A-STATUS                PIC X(1).
001600         88  A-STATUS-VALID      VALUE "V".
001700         88  A-STATUS-REJECTED   VALUE "R".
001800     05  A-REJECT-REASON         PIC X(20).
001900     05  A-GAIL-RACE             PIC 9(2).
002000     05  A-ABS-RISK-5YR          PIC 9(1)V9(6).
002100     05  A-AVG-RISK-5YR          PIC 9(1)V9(6).
002200     05  A-REL-RISK-5YR          PIC 9(3)V9(2).
002300     05  A-ABS-RISK-LIFE         PIC 9(1)V9(6).
002400     05  A-AVG-RISK-LIFE         PIC 9(1)V9(6).
002500     05  A-REL-RISK-LIFE         PIC 9(3)V9(2).
002600     05  A-RISK-CATEGORY         PIC X(6).
002700         88  A-CATEGORY-LOW      VALUE "LOW   ".
002800         88  A-CATEGORY-MEDIUM   VALUE "MEDIUM".
002900         88  A-CATEGORY-HIGH     VALUE "HIGH  ".
003000     05  A-PROJ-AGE-5YR          PIC 9(2).
003100     05  A-PROJ-AGE-LIFE         PIC 9(2).
003200     05  FILLER                  PIC X(11).
