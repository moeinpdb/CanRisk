000100******************************************************************
000200*    GAILQREC  -  QUESTIONNAIRE INTAKE RECORD LAYOUT              *
000300*                                                                  *
000400*    ONE RECORD PER PATIENT RISK QUESTIONNAIRE, ARRIVAL ORDER,    *
000500*    NO KEY.  LINE SEQUENTIAL, PRODUCED BY THE SCREENING CLINIC   *
000600*    DATA-ENTRY SYSTEM.                                           *
000700*                                                                  *
000800*    R. HALVORSEN   03/14/91   ORIGINAL LAYOUT                    *
000900*    C. OKAFOR      11/02/98   ADDED Q-SUB-RACE FOR ASIAN-        *
001000*                              SUBGROUP BREAKOUT REQUEST  CR-4471 *
001100******************************************************************
001200 01  QUESTIONNAIRE-REC.
001300     05  Q-PATIENT-ID            PIC 9(6).
001400     05  Q-CANCER-HISTORY        PIC X(1).
001500         88  Q-CANCER-HIST-YES   VALUE "Y".
001600         88  Q-CANCER-HIST-NO    VALUE "N".
001700     05  Q-GENETIC-MUTATION      PIC X(1).
001800         88  Q-GENE-MUT-YES      VALUE "Y".
001900         88  Q-GENE-MUT-NO       VALUE "N".
002000         88  Q-GENE-MUT-UNK      VALUE "U".
002100     05  Q-AGE                   PIC 9(2).
002200     05  Q-RACE                  PIC 9(2).
002300         88  Q-RACE-WHITE        VALUE 1.
002400         88  Q-RACE-BLACK        VALUE 2.
002500         88  Q-RACE-HISPANIC     VALUE 3.
002600         88  Q-RACE-ASIAN        VALUE 4.
002700         88  Q-RACE-OTHER        VALUE 5.
002800     05  Q-SUB-RACE              PIC 9(2).
002900     05  Q-EVER-BIOPSY           PIC X(1).
003000         88  Q-BIOPSY-YES        VALUE "Y".
003100         88  Q-BIOPSY-NO         VALUE "N".
003200         88  Q-BIOPSY-UNK        VALUE "U".
003300     05  Q-NUM-BIOPSIES          PIC 9(2).
003400     05  Q-HYPERPLASIA           PIC X(1).
003500         88  Q-HYPERPLASIA-YES   VALUE "Y".
003600         88  Q-HYPERPLASIA-NO    VALUE "N".
003700         88  Q-HYPERPLASIA-UNK   VALUE "U".
003800     05  Q-AGE-MENARCHE          PIC 9(2).
003900     05  Q-AGE-FIRST-BIRTH       PIC 9(2).
004000     05  Q-NUM-RELATIVES         PIC 9(2).
004100     05  FILLER                  PIC X(12).
